000100*****************************************************************
000200*  CRRCIN     RISK-CENTRAL JITTER TEST-INPUT RECORD LAYOUT      *
000300*****************************************************************
000400*  STAND-IN FOR THE RISK-CENTRAL BUREAU'S NETWORK-JITTER/SCORE  *
000500*  NOISE.  ON THE LIVE SYSTEM THE SCORE ADJUSTMENT IS RANDOM;   *
000600*  THIS BOX HAS NO RUNTIME RNG SO EACH SCORING CALL CONSUMES    *
000700*  ONE ROW OF THIS FILE, IN SEQUENCE, AS THE ADJUSTMENT VALUE.  *
000800*  ROWS ARE POSITIONAL -- CRC-RC-DOCUMENT IS INFORMATIONAL      *
000900*  ONLY, NOT A LOOKUP KEY.                                      *
001000*---------------------------------------------------------------*
001100*  MOD LOG                                                      *
001200*  95/02/11 RFM  INITIAL LAYOUT, RISK-CENTRAL TIE-IN PROJECT    *
001300*---------------------------------------------------------------*
001400 01  CRRCIN-REC.
001500     05  CRC-RC-DOCUMENT         PIC X(20).
001600     05  CRC-RC-FIRST-DIGIT      PIC 9(1).
001700     05  CRC-RC-RANDOM-ADJUST    PIC S9(3).
001800     05  FILLER                  PIC X(8).
