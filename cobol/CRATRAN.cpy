000100*****************************************************************
000200*  CRATRAN    CREDIT APPLICATION INTAKE TRANSACTION-IN LAYOUT   *
000300*****************************************************************
000400*  ONE ROW PER NEW-APPLICATION REQUEST FED TO CRMEMTXN.  THE    *
000500*  MEMBER MUST ALREADY EXIST ON CRMEMBR -- THIS RECORD CARRIES  *
000600*  ONLY WHAT THE MEMBER DOES NOT ALREADY HAVE ON FILE.          *
000700*---------------------------------------------------------------*
000800*  MOD LOG                                                      *
000900*  91/06/20 RFM  INITIAL LAYOUT                                 *
001000*---------------------------------------------------------------*
001100 01  CRATRAN-REC.
001200     05  CAT-MEMBER-ID           PIC 9(9).
001300     05  CAT-REQ-AMOUNT          PIC S9(13)V99 COMP-3.
001400     05  CAT-TERM-MONTHS         PIC 9(3).
001500     05  CAT-PROPOSED-RATE       PIC S9V9(4) COMP-3.
001600     05  FILLER                  PIC X(10).
