000100******************************************************************
000200* CREVALRN: RISK EVALUATION AND UNDERWRITING BATCH ENGINE        *
000300******************************************************************
000400* FILES USED                                                     *
000500* -------------------                                            *
000600* APLMSTR : CREDIT APPLICATION MASTER, LOADED TO APPL-TABLE      *
000700* MEMMSTR : MEMBER MASTER, LOADED TO MEMBER-TABLE                *
000800* EVALOUT : RISK EVALUATION OUTPUT, PRELOADED FOR THE ALREADY-   *
000900*           EVALUATED GUARD THEN EXTENDED WITH THIS RUN'S ROWS   *
001000* RCINPUT : RISK CENTRAL JITTER/TEST INPUT, READ IN SEQUENCE     *
001100* SUMRPT  : BATCH UNDERWRITING SUMMARY REPORT                    *
001200*                                                                *
001300* COPYS USED                                                     *
001400* ----------------                                               *
001500* CRMEMBR, CRAPPL, CREVAL, CRRCIN, CRSCPRM                       *
001600*                                                                *
001700* ROUTINES INVOKED                                               *
001800* -----------------                                              *
001900* CRSCRSVC (RISK-CENTRAL MOCK SCORING SERVICE)                   *
002000******************************************************************
002100*                  IDENTIFICATION DIVISION                       *
002200******************************************************************
002300 IDENTIFICATION DIVISION.
002400 PROGRAM-ID.    CREVALRN.
002500 AUTHOR.        R F MENDEZ.
002600 INSTALLATION.  COOPCREDIT DATA PROCESSING.
002700 DATE-WRITTEN.  02/11/95.
002800 DATE-COMPILED.
002900 SECURITY.      COOPCREDIT INTERNAL USE ONLY.
003000******************************************************************
003100*                     MODIFICATIONS LOG                          *
003200******************************************************************
003300*     CODE       AUTHOR  DATE     DESCRIPTION                    *
003400*     ---------- ------- -------- ------------------------------ *
003500*     CU-0060    RFM     95/02/11 INITIAL VERSION -- REPLACES    *
003600*                                 THE ON-LINE UNDERWRITING       *
003700*                                 SCREEN WITH A NIGHTLY BATCH    *
003800*                                 EVALUATION RUN                 *
003900*     CU-0061    RFM     95/02/14 ADDED PAYMENT-TO-INCOME RATIO  *
004000*                                 CHECK PER CREDIT COMMITTEE     *
004100*                                 MEMO 95-07                     *
004200*     CU-0066    GKT     95/06/02 ALREADY-EVALUATED GUARD ADDED  *
004300*                                 -- RERUN OF A PRIOR NIGHT'S    *
004400*                                 EVALOUT WAS DOUBLE-POSTING     *
004500*                                 APPLICATION STATUS             *
004600*     CU-0071    RFM     96/01/09 REJECTION REASONS NOW JOINED   *
004700*                                 WITH SEMICOLON PER COMMITTEE   *
004800*                                 REQUEST -- WAS ONE PER LINE    *
004900*     CU-0080    LMV     97/03/18 MAX CREDIT AMOUNT RULE CHANGED *
005000*                                 FROM 3X TO 4X SALARY           *
005100*     CU-0091    LMV     98/05/27 RISK-CENTRAL TIE-IN -- SCORE   *
005200*                                 AND RISK LEVEL NOW SUPPLIED BY *
005300*                                 CRSCRSVC INSTEAD OF A FIXED    *
005400*                                 MEDIUM RATING                  *
005500*     CU-0093    GKT     99/01/08 Y2K -- RUN DATE NO LONGER      *
005600*                                 TAKEN FROM A 2-DIGIT YEAR      *
005700*                                 ALONE.  WS-RUN-CC NOW CARRIES  *
005800*                                 THE CENTURY SO SENIORITY MATH  *
005900*                                 STAYS CORRECT PAST 1999        *
006000*     CU-0101    DHP     01/11/14 FALLBACK PATH ADDED FOR WHEN   *
006100*                                 THE RCINPUT DECK RUNS SHORT OF *
006200*                                 THE APPLICATION TABLE          *
006300*     CU-0142    DHP     06/09/05 SUMMARY REPORT NOW SHOWS A     *
006400*                                 DETAIL LINE PER APPLICATION,   *
006500*                                 NOT JUST THE CLOSING TOTALS    *
006600*     CU-0166    DHP     01/07/30 REJECT-AMOUNT CONTROL TOTAL    *
006700*                                 ADDED FOR THE ANNUAL AUDIT     *
006800*     CU-0171    DHP     02/03/19 ZERO-PAYMENT GUARD NOW ALSO    *
006900*                                 CATCHES A ZERO PROPOSED RATE   *
007000*                                 -- WAS FALLING INTO THE FLAT-  *
007100*                                 INTEREST BRANCH AND DIVIDING   *
007200*                                 STRAIGHT PRINCIPAL BY TERM     *
007300*     CU-0175    DHP     02/04/22 MEMBER-TABLE, APPL-TABLE AND  *
007400*                                 EVAL-ID-TABLE NOW OCCURS       *
007500*                                 DEPENDING ON THEIR LOADED-ROW  *
007600*                                 COUNT -- AUDIT FOUND SEARCH    *
007700*                                 ALL UNRELIABLE OVER THE        *
007800*                                 UNLOADED TAIL OF A FIXED-SIZE  *
007900*                                 TABLE                          *
008000******************************************************************
008100*                     ENVIRONMENT DIVISION                       *
008200******************************************************************
008300 ENVIRONMENT DIVISION.
008400 CONFIGURATION SECTION.
008500 SPECIAL-NAMES.
008600     C01 IS TOP-OF-FORM.
008700
008800 INPUT-OUTPUT SECTION.
008900 FILE-CONTROL.
009000*    ALL FIVE FILES ARE LINE SEQUENTIAL -- NO ISAM ON THIS       *
009100*    BOX, SAME AS THE ON-LINE MEMBER AND APPLICATION MASTERS.    *
009200     SELECT APLMSTR   ASSIGN TO DDAPLMST
009300         ORGANIZATION IS LINE SEQUENTIAL
009400         FILE STATUS  IS WS-APLMSTR-FS.
009500
009600     SELECT MEMMSTR   ASSIGN TO DDMEMMST
009700         ORGANIZATION IS LINE SEQUENTIAL
009800         FILE STATUS  IS WS-MEMMSTR-FS.
009900
010000     SELECT EVALOUT   ASSIGN TO DDEVLOUT
010100         ORGANIZATION IS LINE SEQUENTIAL
010200         FILE STATUS  IS WS-EVALOUT-FS.
010300
010400     SELECT RCINPUT   ASSIGN TO DDRCIN
010500         ORGANIZATION IS LINE SEQUENTIAL
010600         FILE STATUS  IS WS-RCINPUT-FS.
010700
010800     SELECT SUMRPT    ASSIGN TO DDSUMRPT
010900         ORGANIZATION IS LINE SEQUENTIAL
011000         FILE STATUS  IS WS-SUMRPT-FS.
011100
011200******************************************************************
011300*                       DATA DIVISION                            *
011400******************************************************************
011500 DATA DIVISION.
011600 FILE SECTION.
011700
011800*    CREDIT APPLICATION MASTER -- READ AT 120000, REWRITTEN      *
011900*    WHOLESALE AT 400000-END WITH THIS RUN'S UPDATED STATUSES.   *
012000 FD  APLMSTR
012100     LABEL RECORD STANDARD.
012200     COPY CRAPPL.
012300
012400*    MEMBER MASTER -- READ-ONLY IN THIS PROGRAM, LOADED ONCE AT  *
012500*    110000 AND NEVER REWRITTEN.                                 *
012600 FD  MEMMSTR
012700     LABEL RECORD STANDARD.
012800     COPY CRMEMBR.
012900
013000*    RISK EVALUATION OUTPUT -- READ AT 130000 TO BUILD THE       *
013100*    ALREADY-EVALUATED GUARD, THEN REOPENED EXTEND SO THIS       *
013200*    RUN'S NEW ROWS APPEND RATHER THAN OVERWRITE.                *
013300 FD  EVALOUT
013400     LABEL RECORD STANDARD.
013500     COPY CREVAL.
013600
013700*    RISK CENTRAL JITTER/TEST DECK -- ONE ROW CONSUMED PER       *
013800*    SCORED APPLICATION; CU-0101 FALLS BACK WHEN THE DECK RUNS   *
013900*    SHORT.                                                      *
014000 FD  RCINPUT
014100     LABEL RECORD STANDARD.
014200     COPY CRRCIN.
014300
014400*    BATCH UNDERWRITING SUMMARY REPORT -- PLAIN 132-BYTE PRINT   *
014500*    LINE, NO CARRIAGE-CONTROL BYTE (SPOOL ADDS ONE ON THIS      *
014600*    BOX).                                                       *
014700 FD  SUMRPT
014800     LABEL RECORD STANDARD.
014900 01  SUMRPT-LINE             PIC X(132).
015000
015100******************************************************************
015200*                  WORKING-STORAGE SECTION                       *
015300******************************************************************
015400 WORKING-STORAGE SECTION.
015500*    STANDALONE SCALARS -- 77-LEVEL PER SHOP STANDARD, MUST     *
015600*    PRECEDE THE 01-LEVEL GROUPS BELOW.  MONEY AND RATE FIELDS  *
015700*    ARE COMP-3 BECAUSE THEY FEED COMPUTE STATEMENTS AGAINST    *
015800*    THE COMP-3 MASTER FIELDS; THE MONTH COUNT IS PLAIN COMP.   *
015900 77  WS-SENIORITY-MOS         PIC S9(5)  COMP.
016000 77  WS-MONTHLY-PAYMENT       PIC S9(13)V99   COMP-3.
016100 77  WS-PAY-INCOME-RATIO      PIC S9V9(4)     COMP-3.
016200 77  WS-MAX-CREDIT-AMT        PIC S9(13)V99   COMP-3.
016300
016400*    ONE 2-BYTE STATUS FIELD PER FILE, EACH WITH ITS OWN OK/EOF  *
016500*    88-LEVELS SO A FILE-STATUS TEST READS AS A CONDITION NAME   *
016600*    RATHER THAN A LITERAL COMPARE AGAINST '00' OR '10'.         *
016700 01  WS-FILE-STATUS.
016800     05  WS-APLMSTR-FS        PIC X(2).
016900         88  APLMSTR-OK              VALUE '00'.
017000         88  APLMSTR-EOF              VALUE '10'.
017100     05  WS-MEMMSTR-FS        PIC X(2).
017200         88  MEMMSTR-OK               VALUE '00'.
017300         88  MEMMSTR-EOF               VALUE '10'.
017400     05  WS-EVALOUT-FS        PIC X(2).
017500         88  EVALOUT-OK               VALUE '00'.
017600         88  EVALOUT-EOF               VALUE '10'.
017700     05  WS-RCINPUT-FS        PIC X(2).
017800         88  RCINPUT-OK               VALUE '00'.
017900         88  RCINPUT-EOF               VALUE '10'.
018000     05  WS-SUMRPT-FS         PIC X(2).
018100         88  SUMRPT-OK                VALUE '00'.
018200     05  FILLER                PIC X(2).
018300
018400*    WS-MEMBER-COUNT/WS-APPL-COUNT/WS-EVAL-ID-COUNT ARE THE ODO  *
018500*    COUNT FIELDS FOR THE THREE OCCURS DEPENDING ON TABLES       *
018600*    BELOW (CU-0175).  WS-MEM-IX/WS-APL-IX/WS-EVL-IX ARE         *
018700*    WORKING SUBSCRIPTS USED WHERE AN INDEX NAME WOULD NOT DO    *
018800*    (VARYING, REPORT MOVES).                                    *
018900 01  WS-COUNTERS.
019000     05  WS-MEMBER-COUNT      PIC S9(5)  COMP VALUE ZERO.
019100     05  WS-APPL-COUNT        PIC S9(5)  COMP VALUE ZERO.
019200     05  WS-EVAL-ID-COUNT     PIC S9(5)  COMP VALUE ZERO.
019300     05  WS-MEM-IX            PIC S9(5)  COMP.
019400     05  WS-APL-IX            PIC S9(5)  COMP.
019500     05  WS-EVL-IX            PIC S9(5)  COMP.
019600     05  FILLER               PIC X(2).
019700
019800*    WS-FOUND-SW IS SET BY EVERY SEARCH ALL IN THE PROGRAM AND   *
019900*    TESTED RIGHT AFTER -- SHARED ACROSS ALL THREE TABLE         *
020000*    LOOKUPS SINCE NO TWO SEARCHES ARE EVER IN FLIGHT AT ONCE.   *
020100 01  WS-SWITCHES.
020200     05  WS-FOUND-SW          PIC X(1).
020300         88  WS-FOUND                 VALUE 'Y'.
020400         88  WS-NOT-FOUND              VALUE 'N'.
020500     05  FILLER                PIC X(3).
020600
020700
020800*    WS-KEY-NUMERIC IS LOADED WITH WHATEVER ID IS BEING          *
020900*    SEARCHED FOR (MEMBER-ID OR APPLICATION-ID) SO 220000 CAN    *
021000*    REUSE THE SAME WORK FIELD FOR BOTH SEARCH ALL LOOKUPS.      *
021100 01  WS-KEY-WORK.
021200     05  WS-KEY-NUMERIC       PIC 9(9).
021300     05  WS-KEY-ALPHA REDEFINES WS-KEY-NUMERIC
021400                              PIC X(9).
021500     05  FILLER               PIC X(1).
021600
021700*    ACCEPT FROM DATE FILLS THIS WITH A 2-DIGIT YEAR ONLY --     *
021800*    SEE CU-0093 AT 100000-START FOR HOW THE CENTURY IS          *
021900*    SUPPLIED.                                                   *
022000 01  WS-ACCEPT-DATE.
022100     05  WS-ACCEPT-YY          PIC 9(2).
022200     05  WS-ACCEPT-MM          PIC 9(2).
022300     05  WS-ACCEPT-DD          PIC 9(2).
022400
022500*    WS-RUN-DATE IS THE CENTURY-CORRECTED RUN DATE USED FOR THE  *
022600*    REPORT HEADING AND FOR THE SENIORITY CALCULATION IN         *
022700*    230000.                                                     *
022800 01  WS-RUN-DATE               PIC 9(8).
022900 01  WS-RUN-DATE-R REDEFINES WS-RUN-DATE.
023000     05  WS-RUN-CC             PIC 9(2).
023100     05  WS-RUN-YY             PIC 9(2).
023200     05  WS-RUN-MM             PIC 9(2).
023300     05  WS-RUN-DD             PIC 9(2).
023400
023500*    WORK AREA FOR THE MEMBER'S AFFILIATION DATE, BROKEN OUT BY  *
023600*    REDEFINES THE SAME WAY WS-RUN-DATE IS SO 230000 CAN         *
023700*    SUBTRACT PART BY PART.                                      *
023800 01  WS-AFFIL-DATE-WORK        PIC 9(8).
023900 01  WS-AFFIL-DATE-WORK-R REDEFINES WS-AFFIL-DATE-WORK.
024000     05  WS-AFFIL-CCYY         PIC 9(4).
024100     05  WS-AFFIL-MM           PIC 9(2).
024200     05  WS-AFFIL-DD           PIC 9(2).
024300
024400*    ACCUMULATES THE CU-0071 SEMICOLON-JOINED REJECTION REASON   *
024500*    STRING ACROSS THE FOUR CHECKS IN 228000.  WS-REASON-WORK-2  *
024600*    HOLDS THE NEXT REASON TEXT BEFORE 228100 APPENDS IT.        *
024700 01  WS-REASON-WORK.
024800     05  WS-REASON-TEXT        PIC X(200).
024900     05  WS-REASON-LEN         PIC S9(5)  COMP.
025000     05  WS-REASON-WORK-2      PIC X(80).
025100     05  FILLER                PIC X(4).
025200
025300*    RUN CONTROL TOTALS -- PRINTED AT 300000 AND, PER CU-0166,   *
025400*    CARRY BOTH A COUNT AND A DOLLAR AMOUNT FOR THE ANNUAL       *
025500*    AUDIT.                                                      *
025600 01  WS-TOTALS.
025700     05  WS-EVAL-TOTAL-COUNT  PIC S9(7)  COMP VALUE ZERO.
025800     05  WS-APPROVED-COUNT    PIC S9(7)  COMP VALUE ZERO.
025900     05  WS-REJECTED-COUNT    PIC S9(7)  COMP VALUE ZERO.
026000     05  WS-APPROVED-AMOUNT   PIC S9(13)V99 COMP-3 VALUE ZERO.
026100     05  WS-REJECTED-AMOUNT   PIC S9(13)V99 COMP-3 VALUE ZERO.
026200
026300 01  MEMBER-TABLE.
026400*    DEPENDING ON WS-MEMBER-COUNT BOUNDS SEARCH ALL TO THE      *
026500*    LOADED ROWS -- THE UNLOADED TAIL OF AN 8000-SLOT TABLE IS  *
026600*    NEVER IN ASCENDING KEY ORDER (CU-0175).                    *
026700     05  MEMBER-ENTRY OCCURS 1 TO 8000 TIMES
026800             DEPENDING ON WS-MEMBER-COUNT
026900             ASCENDING KEY IS TBL-MEMBER-ID
027000             INDEXED BY MEM-IDX.
027100*        ONLY THE FIELDS THE EVALUATION ENGINE ACTUALLY NEEDS   *
027200*        ARE CARRIED IN THE TABLE ROW -- NAME AND OTHER MASTER  *
027300*        FIELDS THAT PLAY NO PART IN UNDERWRITING ARE LEFT ON   *
027400*        MEMMSTR AND NEVER LOADED.                              *
027500         10  TBL-MEMBER-ID          PIC 9(9).
027600         10  TBL-MEMBER-DOCUMENT    PIC X(20).
027700         10  TBL-MEMBER-SALARY      PIC S9(13)V99 COMP-3.
027800         10  TBL-MEMBER-AFFIL-DATE  PIC 9(8).
027900         10  TBL-MEMBER-STATUS      PIC X(1).
028000             88  TBL-MEMBER-ACTIVE       VALUE 'A'.
028100
028200 01  APPL-TABLE.
028300*    DEPENDING ON WS-APPL-COUNT, SAME REASON AS MEMBER-TABLE    *
028400*    ABOVE (CU-0175).                                           *
028500     05  APPL-ENTRY OCCURS 1 TO 20000 TIMES
028600             DEPENDING ON WS-APPL-COUNT
028700             ASCENDING KEY IS TBL-APPL-ID
028800             INDEXED BY APL-IDX.
028900*        TBL-APPL-STATUS IS FLIPPED IN MEMORY BY 226000-POST-   *
029000*        DECISION AS EACH APPLICATION IS SCORED AND SPOOLED     *
029100*        BACK TO APLMSTR VERBATIM BY 410000 AT END OF RUN.      *
029200         10  TBL-APPL-ID            PIC 9(9).
029300         10  TBL-APPL-MEMBER-ID     PIC 9(9).
029400         10  TBL-APPL-REQ-AMOUNT    PIC S9(13)V99 COMP-3.
029500         10  TBL-APPL-TERM-MONTHS   PIC 9(3).
029600         10  TBL-APPL-PROP-RATE     PIC S9V9(4) COMP-3.
029700         10  TBL-APPL-DATE          PIC 9(8).
029800         10  TBL-APPL-STATUS        PIC X(1).
029900             88  TBL-APPL-PENDING        VALUE 'P'.
030000         10  FILLER                 PIC X(2).
030100
030200*    A SLIM GUARD TABLE -- APPLICATION-ID ONLY.  IT IS BUILT     *
030300*    FRESH EVERY RUN FROM WHATEVER IS ALREADY ON EVALOUT AND     *
030400*    IS NOT ITSELF WRITTEN BACK ANYWHERE.                        *
030500 01  EVAL-ID-TABLE.
030600*    DEPENDING ON WS-EVAL-ID-COUNT, SAME REASON (CU-0175).      *
030700     05  EVAL-ID-ENTRY OCCURS 1 TO 20000 TIMES
030800             DEPENDING ON WS-EVAL-ID-COUNT
030900             ASCENDING KEY IS TBL-EVAL-APPL-ID
031000             INDEXED BY EVL-IDX.
031100         10  TBL-EVAL-APPL-ID       PIC 9(9).
031200         10  FILLER                 PIC X(2).
031300
031400*    CRSCPRM IS THE CALLING SEQUENCE FOR CRSCRSVC -- INPUT       *
031500*    FIELDS ARE MOVED IN BEFORE THE CALL IN 220000, OUTPUT       *
031600*    FIELDS ARE READ BACK IN 226000/227000/228000.               *
031700     COPY CRSCPRM.
031800
031900*    REPORT LINE LAYOUTS BELOW.  HEADING/DATE/RULE PRINT ONCE    *
032000*    AT 100000-START, ONE DETAIL LINE PRINTS PER APPLICATION     *
032100*    FROM 226000 (CU-0142), AND THE THREE TOTAL LINES PRINT      *
032200*    ONCE FROM 300000 AFTER THE MAIN LOOP FINISHES.              *
032300 01  WS-RPT-HEADING.
032400     05  FILLER PIC X(50)
032500         VALUE 'COOPCREDIT CREDIT APPLICATION EVALUATION RUN'.
032600     05  FILLER PIC X(10) VALUE '     PAGE '.
032700     05  WS-RPT-PAGE          PIC 9(4) VALUE 1.
032800     05  FILLER PIC X(68) VALUE SPACES.
032900
033000 01  WS-RPT-DATE-LINE.
033100     05  FILLER PIC X(10) VALUE 'RUN DATE: '.
033200     05  WS-RPT-DATE          PIC 9(4)/99/99.
033300     05  FILLER PIC X(118) VALUE SPACES.
033400
033500 01  WS-RPT-RULE-LINE         PIC X(132) VALUE ALL '-'.
033600
033700 01  WS-RPT-DETAIL-LINE.
033800     05  WS-RPT-APPL-ID       PIC ZZZZZZZZ9.
033900     05  FILLER PIC X(2) VALUE SPACES.
034000     05  WS-RPT-MEMBER-ID     PIC ZZZZZZZZ9.
034100     05  FILLER PIC X(2) VALUE SPACES.
034200     05  WS-RPT-REQ-AMOUNT    PIC ZZZ,ZZZ,ZZ9.99.
034300     05  FILLER PIC X(3) VALUE SPACES.
034400     05  WS-RPT-SCORE         PIC ZZ9.
034500     05  FILLER PIC X(3) VALUE SPACES.
034600     05  WS-RPT-RISK          PIC X(1).
034700     05  FILLER PIC X(5) VALUE SPACES.
034800     05  WS-RPT-DECISION      PIC X(1).
034900     05  FILLER PIC X(85) VALUE SPACES.
035000
035100 01  WS-RPT-TOTAL-LINE-1.
035200     05  FILLER PIC X(44)
035300         VALUE 'TOTAL APPLICATIONS EVALUATED . . . . . . . .'.
035400     05  WS-RPT-TOT-EVAL      PIC ZZ,ZZ9.
035500     05  FILLER PIC X(83) VALUE SPACES.
035600
035700 01  WS-RPT-TOTAL-LINE-2.
035800     05  FILLER PIC X(44)
035900         VALUE 'TOTAL APPROVED  . . . . . . . . . . . . . .'.
036000     05  WS-RPT-TOT-APPR      PIC ZZ,ZZ9.
036100     05  FILLER PIC X(8) VALUE '   AMOUNT '.
036200     05  WS-RPT-TOT-APPR-AMT  PIC ZZZ,ZZZ,ZZZ,ZZ9.99.
036300     05  FILLER PIC X(60) VALUE SPACES.
036400
036500 01  WS-RPT-TOTAL-LINE-3.
036600     05  FILLER PIC X(44)
036700         VALUE 'TOTAL REJECTED  . . . . . . . . . . . . . .'.
036800     05  WS-RPT-TOT-REJ       PIC ZZ,ZZ9.
036900     05  FILLER PIC X(8) VALUE '   AMOUNT '.
037000     05  WS-RPT-TOT-REJ-AMT   PIC ZZZ,ZZZ,ZZZ,ZZ9.99.
037100     05  FILLER PIC X(60) VALUE SPACES.
037200
037300*    PROGRAM-NAME CONSTANT FOR THE CALL BELOW -- KEPT AS A       *
037400*    LITERAL WORKING-STORAGE FIELD RATHER THAN A BARE LITERAL    *
037500*    ON THE CALL STATEMENT SO A RECOMPILE CAN REPOINT IT IN ONE  *
037600*    SPOT.                                                       *
037700 01  VA-ALCONS.
037800     05  CA-CRSCRSVC          PIC X(8)  VALUE 'CRSCRSVC'.
037900
038000******************************************************************
038100*                       PROCEDURE DIVISION                       *
038200******************************************************************
038300 PROCEDURE DIVISION.
038400
038500*    THE WHOLE RUN IS FOUR STEPS: LOAD THE MASTERS AND OPEN THE  *
038600*    REPORT, SCORE EVERY PENDING APPLICATION, PRINT THE CLOSING  *
038700*    TOTALS, THEN REWRITE THE APPLICATION MASTER AND CLOSE UP.   *
038800     PERFORM 100000-START.
038900
039000     PERFORM 200000-EVALUATE-APPLICATIONS.
039100
039200     PERFORM 300000-PRINT-SUMMARY.
039300
039400     PERFORM 400000-END.
039500
039600     STOP RUN.
039700
039800*
039900******************************************************************
040000*.PN 100000-START.                                               *
040100*  OPENS ALL FILES, LOADS THE MEMBER AND APPLICATION MASTERS     *
040200*  INTO WORKING STORAGE, PRELOADS THE ALREADY-EVALUATED TABLE    *
040300*  FROM ANY PRIOR EVALOUT ROWS, AND PRINTS THE REPORT HEADING.   *
040400******************************************************************
040500 100000-START.
040600
040700*    ACCEPT FROM DATE RETURNS ONLY A 2-DIGIT YEAR ON THIS BOX.
040800*    CU-0093 FORCES THE CENTURY TO 20 SO THE SENIORITY-IN-
040900*    MONTHS ARITHMETIC IN 230000 STAYS CORRECT PAST 1999.
041000     ACCEPT WS-ACCEPT-DATE FROM DATE
041100
041200     MOVE 20                TO WS-RUN-CC
041300     MOVE WS-ACCEPT-YY      TO WS-RUN-YY
041400     MOVE WS-ACCEPT-MM      TO WS-RUN-MM
041500     MOVE WS-ACCEPT-DD      TO WS-RUN-DD
041600
041700*    EACH MASTER IS OPENED, LOADED INTO ITS OCCURS TABLE, AND
041800*    CLOSED RIGHT AWAY.  APLMSTR IS NOT NEEDED AGAIN UNTIL IT
041900*    IS REOPENED OUTPUT AT 400000-END TO REWRITE THE STATUSES.
042000     OPEN INPUT  MEMMSTR
042100     PERFORM 110000-LOAD-MEMBER-TABLE
042200        THRU 110000-EXIT
042300     CLOSE MEMMSTR
042400
042500     OPEN INPUT  APLMSTR
042600     PERFORM 120000-LOAD-APPL-TABLE
042700        THRU 120000-EXIT
042800     CLOSE APLMSTR
042900
043000*    EVALOUT IS READ ONCE HERE TO BUILD THE ALREADY-EVALUATED
043100*    GUARD TABLE (CU-0066), THEN REOPENED EXTEND BELOW SO THIS
043200*    RUN'S ROWS ARE APPENDED, NOT OVERWRITTEN.
043300     OPEN INPUT  EVALOUT
043400     PERFORM 130000-LOAD-EVALUATED-TABLE
043500        THRU 130000-EXIT
043600     CLOSE EVALOUT
043700
043800     OPEN EXTEND EVALOUT
043900     OPEN INPUT  RCINPUT
044000     OPEN OUTPUT SUMRPT
044100
044200*    HEADING, RUN-DATE AND RULE LINES PRINT ONCE.  DETAIL LINES
044300*    PRINT PER APPLICATION AS POSTED (226000); THE CLOSING
044400*    CONTROL TOTALS PRINT AT 300000 AFTER THE LOOP FINISHES.
044500     MOVE WS-RUN-DATE       TO WS-RPT-DATE
044600     WRITE SUMRPT-LINE FROM WS-RPT-HEADING
044700     WRITE SUMRPT-LINE FROM WS-RPT-DATE-LINE
044800     WRITE SUMRPT-LINE FROM WS-RPT-RULE-LINE.
044900
045000 100000-EXIT.
045100     EXIT.
045200
045300*
045400******************************************************************
045500*.PN 110000-LOAD-MEMBER-TABLE.                                   *
045600******************************************************************
045700 110000-LOAD-MEMBER-TABLE.
045800
045900*    PRIMED READ.  AN EMPTY MEMMSTR IS NOT AN ERROR -- IT JUST   *
046000*    MEANS EVERY APPLICATION WILL FAIL THE MEMBER-LOOKUP GUARD   *
046100*    LATER IN 220000.                                            *
046200     READ MEMMSTR
046300         AT END GO TO 110000-EXIT
046400     END-READ.
046500
046600 110010-STORE-LOOP.
046700
046800*    MEMMSTR ARRIVES IN MEMBER-ID ORDER OFF THE ON-LINE          *
046900*    EXTRACT, SO SIMPLY APPENDING EACH ROW AT WS-MEMBER-COUNT    *
047000*    KEEPS MEMBER-ENTRY IN THE ASCENDING KEY ORDER SEARCH ALL    *
047100*    REQUIRES.                                                   *
047200     ADD 1 TO WS-MEMBER-COUNT
047300     SET  MEM-IDX TO WS-MEMBER-COUNT
047400     MOVE CRM-MEMBER-ID        TO TBL-MEMBER-ID (MEM-IDX)
047500     MOVE CRM-MEMBER-DOCUMENT
047600                         TO TBL-MEMBER-DOCUMENT (MEM-IDX)
047700     MOVE CRM-MEMBER-SALARY
047800                         TO TBL-MEMBER-SALARY (MEM-IDX)
047900     MOVE CRM-MEMBER-AFFIL-DATE
048000                         TO TBL-MEMBER-AFFIL-DATE (MEM-IDX)
048100     MOVE CRM-MEMBER-STATUS
048200                         TO TBL-MEMBER-STATUS (MEM-IDX)
048300
048400     READ MEMMSTR
048500         AT END GO TO 110000-EXIT
048600     END-READ
048700
048800     GO TO 110010-STORE-LOOP.
048900
049000 110000-EXIT.
049100     EXIT.
049200
049300*
049400******************************************************************
049500*.PN 120000-LOAD-APPL-TABLE.                                     *
049600******************************************************************
049700 120000-LOAD-APPL-TABLE.
049800
049900*    PRIMED READ, SAME PATTERN AS 110000 ABOVE.                  *
050000     READ APLMSTR
050100         AT END GO TO 120000-EXIT
050200     END-READ.
050300
050400 120010-STORE-LOOP.
050500
050600*    APLMSTR IS ALSO IN ASCENDING APPLICATION-ID ORDER OFF THE   *
050700*    MAINTENANCE PROGRAM, SO THE APPEND-IN-PLACE LOAD PRESERVES  *
050800*    THE KEY ORDER APPL-ENTRY NEEDS FOR SEARCH ALL.  STATUS IS   *
050900*    CARRIED VERBATIM -- ONLY PENDING ROWS ARE TOUCHED BY        *
051000*    200000.                                                     *
051100     ADD 1 TO WS-APPL-COUNT
051200     SET  APL-IDX TO WS-APPL-COUNT
051300     MOVE CRA-APPL-ID          TO TBL-APPL-ID (APL-IDX)
051400     MOVE CRA-APPL-MEMBER-ID
051500                         TO TBL-APPL-MEMBER-ID (APL-IDX)
051600     MOVE CRA-APPL-REQ-AMOUNT
051700                         TO TBL-APPL-REQ-AMOUNT (APL-IDX)
051800     MOVE CRA-APPL-TERM-MONTHS
051900                         TO TBL-APPL-TERM-MONTHS (APL-IDX)
052000     MOVE CRA-APPL-PROPOSED-RATE
052100                         TO TBL-APPL-PROP-RATE (APL-IDX)
052200     MOVE CRA-APPL-DATE
052300                         TO TBL-APPL-DATE (APL-IDX)
052400     MOVE CRA-APPL-STATUS
052500                         TO TBL-APPL-STATUS (APL-IDX)
052600
052700     READ APLMSTR
052800         AT END GO TO 120000-EXIT
052900     END-READ
053000
053100     GO TO 120010-STORE-LOOP.
053200
053300 120000-EXIT.
053400     EXIT.
053500
053600*
053700******************************************************************
053800*.PN 130000-LOAD-EVALUATED-TABLE.                                *
053900*  CU-0066 -- PREVENTS A RERUN OF THIS PROGRAM FROM POSTING A    *
054000*  SECOND RISK-EVALUATION ROW FOR AN APPLICATION ALREADY DONE.   *
054100******************************************************************
054200 130000-LOAD-EVALUATED-TABLE.
054300
054400*    ON A FIRST RUN OF THE NIGHT EVALOUT DOES NOT EXIST YET AND  *
054500*    THIS READ HITS AT END IMMEDIATELY -- WS-EVAL-ID-COUNT       *
054600*    STAYS ZERO AND EVERY PENDING APPLICATION IS ELIGIBLE FOR    *
054700*    SCORING.                                                    *
054800     READ EVALOUT
054900         AT END GO TO 130000-EXIT
055000     END-READ.
055100
055200 130010-STORE-LOOP.
055300
055400*    ONLY THE APPLICATION-ID IS KEPT -- EVAL-ID-TABLE EXISTS     *
055500*    PURELY AS AN ALREADY-DONE LOOKUP, NOT A COPY OF THE PRIOR   *
055600*    NIGHT'S SCORE OR DECISION.                                  *
055700     ADD 1 TO WS-EVAL-ID-COUNT
055800     SET  EVL-IDX TO WS-EVAL-ID-COUNT
055900     MOVE CRE-EVAL-APPL-ID
056000                      TO TBL-EVAL-APPL-ID (EVL-IDX)
056100
056200     READ EVALOUT
056300         AT END GO TO 130000-EXIT
056400     END-READ
056500
056600     GO TO 130010-STORE-LOOP.
056700
056800 130000-EXIT.
056900     EXIT.
057000
057100*
057200******************************************************************
057300*.PN 200000-EVALUATE-APPLICATIONS.                               *
057400*  MAIN UNDERWRITING LOOP -- ONE PASS OVER EVERY ENTRY IN THE    *
057500*  IN-MEMORY APPLICATION TABLE, PENDING ONES ONLY.               *
057600******************************************************************
057700 200000-EVALUATE-APPLICATIONS.
057800
057900*    ONE PASS, ASCENDING SUBSCRIPT, OVER THE WHOLE APPLICATION   *
058000*    TABLE.  BOTH GUARDS AND THE PENDING-STATUS CHECK LIVE       *
058100*    INSIDE 220000 SO THIS LOOP ITSELF STAYS A PLAIN PERFORM     *
058200*    VARYING WITH NO CONDITIONAL LOGIC OF ITS OWN.               *
058300     PERFORM 220000-EVALUATE-ONE-APPL
058400        THRU 220000-EXIT
058500        VARYING WS-APL-IX FROM 1 BY 1
058600        UNTIL WS-APL-IX > WS-APPL-COUNT.
058700
058800 200000-EXIT.
058900     EXIT.
059000
059100*
059200******************************************************************
059300*.PN 210000-READ-RECORD.                                         *
059400*  READS THE NEXT JITTER ROW FROM RCINPUT.  WHEN THE DECK RUNS   *
059500*  SHORT (CU-0101) THE FALLBACK FLAG IS RAISED FOR THIS CALL.    *
059600******************************************************************
059700 210000-READ-RECORD.
059800
059900*    CU-0101.  THE JITTER DECK IS SIZED TO A TYPICAL NIGHT'S     *
060000*    VOLUME AND CAN RUN SHORT ON A HEAVY NIGHT -- RATHER THAN    *
060100*    ABEND, THE REMAINING APPLICATIONS ARE SCORED WITH NO RANDOM *
060200*    ADJUSTMENT (CRS-USE-FALLBACK), WHICH CRSCRSVC TREATS AS A   *
060300*    ZERO ADJUSTMENT TO THE BASE SCORE.                          *
060400     IF  RCINPUT-EOF
060500         SET  CRS-USE-FALLBACK TO TRUE
060600     ELSE
060700         READ RCINPUT
060800             AT END
060900                 SET  CRS-USE-FALLBACK TO TRUE
061000             NOT AT END
061100                 SET  CRS-NO-FALLBACK  TO TRUE
061200                 MOVE CRC-RC-RANDOM-ADJUST
061300                                 TO CRS-IN-RANDOM-ADJUST
061400         END-READ
061500     END-IF.
061600
061700 210000-EXIT.
061800     EXIT.
061900
062000*
062100******************************************************************
062200*.PN 220000-EVALUATE-ONE-APPL.                                   *
062300*  APPLIES THE ALREADY-EVALUATED AND MEMBER-LOOKUP GUARDS, THEN  *
062400*  DRIVES THE SCORING CALL AND THE ELIGIBILITY RULES FOR ONE     *
062500*  PENDING APPLICATION.                                          *
062600******************************************************************
062700 220000-EVALUATE-ONE-APPL.
062800
062900*    APPROVED AND REJECTED ROWS FROM A PRIOR RUN ARE SKIPPED --  *
063000*    ONLY 'P' PENDING APPLICATIONS ARE CANDIDATES FOR SCORING.   *
063100     IF  NOT TBL-APPL-PENDING (WS-APL-IX)
063200         GO TO 220000-EXIT
063300     END-IF
063400
063500*    GUARD 1 -- CU-0066.  IF THIS APPLICATION-ID ALREADY HAS A   *
063600*    ROW ON EVALOUT FROM A PRIOR NIGHT, DO NOT SCORE IT AGAIN.   *
063700     MOVE TBL-APPL-ID (WS-APL-IX) TO WS-KEY-NUMERIC
063800     SET  EVL-IDX TO 1
063900     SEARCH ALL EVAL-ID-ENTRY
064000         AT END
064100             SET WS-NOT-FOUND TO TRUE
064200         WHEN TBL-EVAL-APPL-ID (EVL-IDX) = WS-KEY-NUMERIC
064300             SET WS-FOUND TO TRUE
064400     END-SEARCH
064500
064600     IF  WS-FOUND
064700         GO TO 220000-EXIT
064800     END-IF
064900
065000*    GUARD 2.  THE APPLICATION MUST POINT AT A MEMBER STILL ON   *
065100*    THE MASTER -- A DROPPED MEMBER LEAVES ORPHAN APPLICATIONS   *
065200*    PENDING FOREVER RATHER THAN SCORED AGAINST MISSING DATA.    *
065300     MOVE TBL-APPL-MEMBER-ID (WS-APL-IX) TO WS-KEY-NUMERIC
065400     SET  MEM-IDX TO 1
065500     SEARCH ALL MEMBER-ENTRY
065600         AT END
065700             SET WS-NOT-FOUND TO TRUE
065800         WHEN TBL-MEMBER-ID (MEM-IDX) = WS-KEY-NUMERIC
065900             SET WS-FOUND TO TRUE
066000     END-SEARCH
066100
066200     IF  WS-NOT-FOUND
066300         GO TO 220000-EXIT
066400     END-IF
066500
066600*    BOTH GUARDS CLEARED -- PULL THE NEXT RISK-CENTRAL JITTER    *
066700*    ROW (OR THE CU-0101 FALLBACK) AND SCORE THROUGH CRSCRSVC.   *
066800     PERFORM 210000-READ-RECORD
066900        THRU 210000-EXIT
067000
067100     MOVE TBL-MEMBER-DOCUMENT (MEM-IDX)  TO CRS-IN-DOCUMENT
067200     MOVE TBL-APPL-REQ-AMOUNT (WS-APL-IX)
067300                                         TO CRS-IN-REQ-AMOUNT
067400
067500     CALL CA-CRSCRSVC USING CRSCPRM-AREA
067600
067700     PERFORM 225000-CALC-MONTHLY-PAYMENT
067800        THRU 225000-EXIT
067900
068000     PERFORM 230000-CALC-SENIORITY-MOS
068100        THRU 230000-EXIT
068200
068300     PERFORM 240000-CALC-MAX-CREDIT
068400        THRU 240000-EXIT
068500
068600*    CU-0061 -- PAYMENT-TO-INCOME RATIO.  A ZERO SALARY ON THE   *
068700*    MASTER WOULD DIVIDE BY ZERO, SO IT IS TREATED AS A ZERO     *
068800*    RATIO HERE AND LEFT TO THE MAX-CREDIT CHECK TO REJECT ON    *
068900*    (A ZERO SALARY ALSO DRIVES WS-MAX-CREDIT-AMT TO ZERO).      *
069000     IF  TBL-MEMBER-SALARY (MEM-IDX) = ZERO
069100         MOVE ZERO TO WS-PAY-INCOME-RATIO
069200     ELSE
069300         COMPUTE WS-PAY-INCOME-RATIO ROUNDED =
069400                 WS-MONTHLY-PAYMENT /
069500                 TBL-MEMBER-SALARY (MEM-IDX)
069600     END-IF
069700
069800     PERFORM 227000-APPLY-ELIGIBILITY-RULES
069900        THRU 227000-EXIT
070000
070100     PERFORM 228000-DERIVE-DECISION
070200        THRU 228000-EXIT
070300
070400     PERFORM 226000-POST-DECISION
070500        THRU 226000-EXIT.
070600
070700 220000-EXIT.
070800     EXIT.
070900
071000*
071100******************************************************************
071200*.PN 225000-CALC-MONTHLY-PAYMENT.                                *
071300*  FLAT/SIMPLE-INTEREST APPROXIMATION, NOT AN AMORTIZED ANNUITY  *
071400*  -- MATCHES THE ORIGINAL ON-LINE FORMULA EXACTLY.              *
071500*  CU-0171 -- A ZERO PROPOSED RATE ALSO FORCES A ZERO PAYMENT,   *
071600*  SAME AS A ZERO AMOUNT OR TERM.                                *
071700******************************************************************
071800 225000-CALC-MONTHLY-PAYMENT.
071900
072000     IF  TBL-APPL-REQ-AMOUNT (WS-APL-IX)  = ZERO
072100     OR  TBL-APPL-TERM-MONTHS (WS-APL-IX) = ZERO
072200     OR  TBL-APPL-PROP-RATE (WS-APL-IX)   = ZERO
072300         MOVE ZERO TO WS-MONTHLY-PAYMENT
072400     ELSE
072500         COMPUTE WS-MONTHLY-PAYMENT ROUNDED =
072600           (TBL-APPL-REQ-AMOUNT (WS-APL-IX) +
072700            TBL-APPL-REQ-AMOUNT (WS-APL-IX) *
072800            TBL-APPL-PROP-RATE (WS-APL-IX)  *
072900            TBL-APPL-TERM-MONTHS (WS-APL-IX)) /
073000            TBL-APPL-TERM-MONTHS (WS-APL-IX)
073100     END-IF.
073200
073300 225000-EXIT.
073400     EXIT.
073500
073600*
073700******************************************************************
073800*.PN 226000-POST-DECISION.                                       *
073900*  WRITES THE RISK-EVALUATION ROW, REWRITES THE APPLICATION'S    *
074000*  IN-MEMORY STATUS, PRINTS THE DETAIL LINE (CU-0142) AND        *
074100*  ACCUMULATES THE CONTROL TOTALS.                               *
074200******************************************************************
074300 226000-POST-DECISION.
074400
074500*    THE EVALOUT ROW IS THE PERMANENT AUDIT TRAIL OF THIS RUN'S  *
074600*    DECISION -- WRITTEN BEFORE THE IN-MEMORY STATUS IS TOUCHED  *
074700*    SO A PROGRAM ABEND BETWEEN THE TWO STILL LEAVES A ROW ON    *
074800*    EVALOUT MATCHING WHAT WOULD HAVE BEEN POSTED TO THE         *
074900*    MASTER.                                                     *
075000     MOVE TBL-APPL-ID (WS-APL-IX)   TO CRE-EVAL-APPL-ID
075100     MOVE CRS-OUT-SCORE             TO CRE-EVAL-SCORE
075200     MOVE CRS-OUT-RISK-LEVEL        TO CRE-EVAL-RISK-LEVEL
075300     MOVE WS-PAY-INCOME-RATIO       TO CRE-EVAL-PAY-INCOME-RATIO
075400     MOVE CRS-OUT-DETAIL            TO CRE-EVAL-RISK-DETAIL
075500     MOVE WS-REASON-TEXT            TO CRE-EVAL-REASON
075600
075700     WRITE CREVAL-REC
075800
075900     ADD 1 TO WS-EVAL-TOTAL-COUNT
076000
076100*    THE APPLICATION MASTER'S IN-MEMORY STATUS IS FLIPPED HERE   *
076200*    BUT NOT PHYSICALLY REWRITTEN TO APLMSTR UNTIL 400000-END    *
076300*    -- A GOOD APPLICATION-ID CANNOT ARRIVE TWICE IN ONE RUN,    *
076400*    SO THE TABLE COPY AND THE EVENTUAL MASTER ARE ALWAYS IN     *
076500*    STEP.                                                       *
076600     IF  CRE-DECISION-APPROVED
076700         MOVE 'A' TO TBL-APPL-STATUS (WS-APL-IX)
076800         ADD 1    TO WS-APPROVED-COUNT
076900         ADD TBL-APPL-REQ-AMOUNT (WS-APL-IX)
077000              TO WS-APPROVED-AMOUNT
077100     ELSE
077200         MOVE 'R' TO TBL-APPL-STATUS (WS-APL-IX)
077300         ADD 1    TO WS-REJECTED-COUNT
077400         ADD TBL-APPL-REQ-AMOUNT (WS-APL-IX)
077500              TO WS-REJECTED-AMOUNT
077600     END-IF
077700
077800*    CU-0142 -- ONE DETAIL LINE PER APPLICATION, PRINTED AS      *
077900*    EACH DECISION IS MADE RATHER THAN BUFFERED FOR A SEPARATE   *
078000*    PASS.                                                       *
078100     MOVE TBL-APPL-ID (WS-APL-IX)    TO WS-RPT-APPL-ID
078200     MOVE TBL-APPL-MEMBER-ID (WS-APL-IX)
078300                                     TO WS-RPT-MEMBER-ID
078400     MOVE TBL-APPL-REQ-AMOUNT (WS-APL-IX)
078500                                     TO WS-RPT-REQ-AMOUNT
078600     MOVE CRS-OUT-SCORE              TO WS-RPT-SCORE
078700     MOVE CRE-EVAL-RISK-LEVEL        TO WS-RPT-RISK
078800     MOVE CRE-EVAL-FINAL-DECISION    TO WS-RPT-DECISION
078900
079000     WRITE SUMRPT-LINE FROM WS-RPT-DETAIL-LINE.
079100
079200 226000-EXIT.
079300     EXIT.
079400
079500*
079600******************************************************************
079700*.PN 227000-APPLY-ELIGIBILITY-RULES.                             *
079800*  SETS THE THREE INTERNAL PASS/FAIL FLAGS.  THE FOURTH CHECK,   *
079900*  HIGH RISK, IS TESTED DIRECTLY OFF CRS-OUT-RISK-LEVEL IN       *
080000*  228000-DERIVE-DECISION AND CARRIES NO FLAG OF ITS OWN.        *
080100******************************************************************
080200 227000-APPLY-ELIGIBILITY-RULES.
080300
080400*    CHECK 1 -- MINIMUM SIX MONTHS OF COOPERATIVA MEMBERSHIP     *
080500*    BEFORE A CREDIT APPLICATION IS EVEN CONSIDERED.             *
080600     IF  WS-SENIORITY-MOS >= 6
080700         SET CRE-MEETS-SENIORITY-YES TO TRUE
080800     ELSE
080900         SET CRE-MEETS-SENIORITY-NO  TO TRUE
081000     END-IF
081100
081200*    CHECK 2 -- CU-0080.  REQUESTED AMOUNT MAY NOT EXCEED FOUR   *
081300*    TIMES THE MEMBER'S MONTHLY SALARY (WS-MAX-CREDIT-AMT, SET   *
081400*    BY 240000 ABOVE).                                           *
081500     IF  TBL-APPL-REQ-AMOUNT (WS-APL-IX) NOT > WS-MAX-CREDIT-AMT
081600         SET CRE-MEETS-MAX-AMT-YES TO TRUE
081700     ELSE
081800         SET CRE-MEETS-MAX-AMT-NO  TO TRUE
081900     END-IF
082000
082100*    CHECK 3 -- CU-0061.  THE COMPUTED MONTHLY PAYMENT MAY NOT   *
082200*    TAKE MORE THAN 40% OF THE MEMBER'S SALARY.                  *
082300     IF  WS-PAY-INCOME-RATIO NOT > 0.40
082400         SET CRE-MEETS-PAY-RATIO-YES TO TRUE
082500     ELSE
082600         SET CRE-MEETS-PAY-RATIO-NO  TO TRUE
082700     END-IF.
082800
082900 227000-EXIT.
083000     EXIT.
083100
083200*
083300******************************************************************
083400*.PN 228000-DERIVE-DECISION.                                     *
083500*  BUILDS THE SEMICOLON-JOINED REASON STRING IN THE FIXED ORDER  *
083600*  REQUIRED BY THE CREDIT COMMITTEE (CU-0071) AND SETS THE       *
083700*  FINAL DECISION.                                               *
083800******************************************************************
083900 228000-DERIVE-DECISION.
084000
084100     MOVE SPACES TO WS-REASON-TEXT
084200     MOVE ZERO   TO WS-REASON-LEN
084300
084400*    CU-0071 -- THE FOUR REASONS ARE TESTED AND APPENDED IN      *
084500*    THIS FIXED ORDER EVERY TIME, EVEN WHEN SEVERAL FAIL AT      *
084600*    ONCE, SO THE COMMITTEE SEES THE SAME REASON IN THE SAME     *
084700*    POSITION ON EVERY REJECTED APPLICATION.                     *
084800     IF  CRE-MEETS-SENIORITY-NO
084900         MOVE 'INSUFFICIENT SENIORITY (MINIMUM 6 MONTHS REQUIRED)'
085000                                  TO WS-REASON-WORK-2
085100         PERFORM 228100-APPEND-REASON
085200            THRU 228100-EXIT
085300     END-IF
085400
085500     IF  CRE-MEETS-MAX-AMT-NO
085600         MOVE 'REQUESTED AMOUNT EXCEEDS MAXIMUM ALLOWED (4X SA
085700-    'LARY)'                     TO WS-REASON-WORK-2
085800         PERFORM 228100-APPEND-REASON
085900            THRU 228100-EXIT
086000     END-IF
086100
086200     IF  CRE-MEETS-PAY-RATIO-NO
086300         MOVE 'PAYMENT TO INCOME RATIO EXCEEDS 40%'
086400                                  TO WS-REASON-WORK-2
086500         PERFORM 228100-APPEND-REASON
086600            THRU 228100-EXIT
086700     END-IF
086800
086900*    CU-0091 -- HIGH RISK IS THE ONLY REJECTION REASON THAT      *
087000*    COMES STRAIGHT FROM CRSCRSVC RATHER THAN AN INTERNAL FLAG   *
087100*    SET IN 227000, SO IT IS TESTED DIRECTLY OFF THE SERVICE     *
087200*    OUTPUT.                                                     *
087300     IF  CRS-OUT-RISK-HIGH
087400         MOVE 'HIGH RISK SCORE FROM CENTRAL RISK SERVICE'
087500                                  TO WS-REASON-WORK-2
087600         PERFORM 228100-APPEND-REASON
087700            THRU 228100-EXIT
087800     END-IF
087900
088000*    NO REASON WAS APPENDED -- ALL FOUR CHECKS PASSED, SO THE    *
088100*    APPLICATION IS APPROVED.                                    *
088200     IF  WS-REASON-LEN = ZERO
088300         MOVE 'ALL CRITERIA MET'  TO WS-REASON-TEXT
088400         SET CRE-DECISION-APPROVED TO TRUE
088500     ELSE
088600         SET CRE-DECISION-REJECTED TO TRUE
088700     END-IF.
088800
088900 228000-EXIT.
089000     EXIT.
089100
089200*
089300******************************************************************
089400*.PN 228100-APPEND-REASON.                                       *
089500*  APPENDS WS-REASON-WORK-2 TO WS-REASON-TEXT, PREFIXING WITH    *
089600*  '; ' WHEN A REASON HAS ALREADY BEEN RECORDED.                 *
089700******************************************************************
089800 228100-APPEND-REASON.
089900
090000*    FIRST REASON GOES IN PLAIN; EVERY REASON AFTER IT IS        *
090100*    PREFIXED WITH '; ' SO THE FINISHED STRING READS AS ONE      *
090200*    SEMICOLON- JOINED LIST ON THE PRINTED REPORT AND ON CRE-    *
090300*    EVAL-REASON.                                                *
090400     IF  WS-REASON-LEN = ZERO
090500         STRING WS-REASON-WORK-2 DELIMITED BY '  '
090600                INTO WS-REASON-TEXT
090700     ELSE
090800         STRING WS-REASON-TEXT (1:WS-REASON-LEN)
090900                '; ' DELIMITED BY SIZE
091000                WS-REASON-WORK-2 DELIMITED BY '  '
091100                INTO WS-REASON-TEXT
091200     END-IF
091300
091400*    RECOMPUTE THE OCCUPIED LENGTH SO THE NEXT CALL KNOWS WHERE  *
091500*    TO PICK UP -- WS-REASON-TEXT IS FIXED-LENGTH, NOT A STRING  *
091600*    TYPE.                                                       *
091700     MOVE ZERO TO WS-REASON-LEN
091800     INSPECT WS-REASON-TEXT TALLYING WS-REASON-LEN
091900             FOR CHARACTERS BEFORE INITIAL '  '.
092000
092100 228100-EXIT.
092200     EXIT.
092300
092400*
092500******************************************************************
092600*.PN 230000-CALC-SENIORITY-MOS.                                  *
092700*  TRUNCATED WHOLE-MONTH DIFFERENCE BETWEEN THE MEMBER'S         *
092800*  AFFILIATION DATE AND THE RUN DATE.                            *
092900******************************************************************
093000 230000-CALC-SENIORITY-MOS.
093100
093200     MOVE TBL-MEMBER-AFFIL-DATE (MEM-IDX)
093300                         TO WS-AFFIL-DATE-WORK
093400
093500*    CENTURY-AWARE MONTH DIFFERENCE (CU-0093) -- WS-RUN-CC       *
093600*    CARRIES THE CENTURY PICKED UP OFF THE SYSTEM DATE IN        *
093700*    100000-START, SO THIS STAYS CORRECT FOR A MEMBER            *
093800*    AFFILIATED IN A PRIOR CENTURY.                              *
093900     COMPUTE WS-SENIORITY-MOS =
094000             (WS-RUN-CC * 100 + WS-RUN-YY -
094100              WS-AFFIL-CCYY) * 12
094200             + (WS-RUN-MM - WS-AFFIL-MM)
094300
094400*    IF THE RUN DATE FALLS EARLIER IN THE MONTH THAN THE         *
094500*    AFFILIATION DAY, THE LAST MONTH COUNTED ABOVE IS NOT YET    *
094600*    COMPLETE -- BACK IT OUT SO SENIORITY IS TRUNCATED WHOLE     *
094700*    MONTHS, NOT ROUNDED UP.                                     *
094800     IF  WS-RUN-DD < WS-AFFIL-DD
094900         SUBTRACT 1 FROM WS-SENIORITY-MOS
095000     END-IF
095100
095200*    A BAD OR FUTURE-DATED AFFILIATION DATE ON THE MASTER        *
095300*    SHOULD NEVER GIVE A MEMBER CREDIT FOR NEGATIVE SENIORITY.   *
095400     IF  WS-SENIORITY-MOS < 0
095500         MOVE ZERO TO WS-SENIORITY-MOS
095600     END-IF.
095700
095800 230000-EXIT.
095900     EXIT.
096000
096100*
096200******************************************************************
096300*.PN 240000-CALC-MAX-CREDIT.                                     *
096400*  CU-0080 -- MAXIMUM CREDIT AMOUNT IS 4 TIMES MONTHLY SALARY.   *
096500******************************************************************
096600 240000-CALC-MAX-CREDIT.
096700
096800*    CU-0080 RAISED THIS FROM 3X TO 4X SALARY IN 97/03 -- SEE    *
096900*    THE MODIFICATIONS LOG.  A ZERO SALARY ON THE MASTER         *
097000*    LEGITIMATELY DRIVES THIS TO ZERO, WHICH FAILS CHECK 2 IN    *
097100*    227000 AND REJECTS THE APPLICATION RATHER THAN APPROVING    *
097200*    AN OPEN LIMIT.                                              *
097300     COMPUTE WS-MAX-CREDIT-AMT =
097400             TBL-MEMBER-SALARY (MEM-IDX) * 4.
097500
097600 240000-EXIT.
097700     EXIT.
097800
097900*
098000******************************************************************
098100*.PN 300000-PRINT-SUMMARY.                                       *
098200*  CLOSING CONTROL-TOTAL LINES.  DETAIL LINES ARE ALREADY ON THE *
098300*  REPORT, WRITTEN AS EACH APPLICATION WAS POSTED (226000).     *
098400******************************************************************
098500 300000-PRINT-SUMMARY.
098600
098700     WRITE SUMRPT-LINE FROM WS-RPT-RULE-LINE
098800
098900*    CU-0166 -- REJECT-AMOUNT TOTAL ADDED FOR THE ANNUAL AUDIT.  *
099000*    ALL THREE TOTALS ARE ACCUMULATED IN 226000 AS EACH          *
099100*    APPLICATION IS DECIDED, SO NOTHING IS RE-DERIVED HERE.      *
099200     MOVE WS-EVAL-TOTAL-COUNT TO WS-RPT-TOT-EVAL
099300     WRITE SUMRPT-LINE FROM WS-RPT-TOTAL-LINE-1
099400
099500     MOVE WS-APPROVED-COUNT   TO WS-RPT-TOT-APPR
099600     MOVE WS-APPROVED-AMOUNT  TO WS-RPT-TOT-APPR-AMT
099700     WRITE SUMRPT-LINE FROM WS-RPT-TOTAL-LINE-2
099800
099900     MOVE WS-REJECTED-COUNT   TO WS-RPT-TOT-REJ
100000     MOVE WS-REJECTED-AMOUNT  TO WS-RPT-TOT-REJ-AMT
100100     WRITE SUMRPT-LINE FROM WS-RPT-TOTAL-LINE-3.
100200
100300 300000-EXIT.
100400     EXIT.
100500
100600*
100700******************************************************************
100800*.PN 400000-END.                                                 *
100900*  REWRITES THE APPLICATION MASTER WITH ITS UPDATED STATUSES     *
101000*  AND CLOSES EVERY FILE STILL OPEN.                             *
101100******************************************************************
101200 400000-END.
101300
101400*    APLMSTR IS LINE SEQUENTIAL, SO THERE IS NO IN-PLACE         *
101500*    REWRITE OF INDIVIDUAL RECORDS -- THE WHOLE MASTER IS        *
101600*    REOPENED OUTPUT AND SPOOLED BACK FROM THE IN-MEMORY TABLE,  *
101700*    CARRYING THIS RUN'S APPROVED/REJECTED STATUS CHANGES ALONG  *
101800*    WITH IT.                                                    *
101900     OPEN OUTPUT APLMSTR
102000     PERFORM 410000-WRITE-ONE-APPL
102100        THRU 410000-EXIT
102200        VARYING WS-APL-IX FROM 1 BY 1
102300        UNTIL WS-APL-IX > WS-APPL-COUNT
102400     CLOSE APLMSTR
102500
102600     CLOSE EVALOUT
102700           RCINPUT
102800           SUMRPT.
102900
103000 400000-EXIT.
103100     EXIT.
103200
103300*
103400******************************************************************
103500*.PN 410000-WRITE-ONE-APPL.                                      *
103600******************************************************************
103700 410000-WRITE-ONE-APPL.
103800
103900*    THE REQUESTED AMOUNT, TERM AND PROPOSED RATE ARE CARRIED    *
104000*    UNCHANGED FROM APLMSTR -- ONLY CRA-APPL-STATUS DIFFERS      *
104100*    FROM WHAT WAS READ AT LOAD TIME.                            *
104200     MOVE TBL-APPL-ID (WS-APL-IX)
104300                         TO CRA-APPL-ID
104400     MOVE TBL-APPL-MEMBER-ID (WS-APL-IX)
104500                         TO CRA-APPL-MEMBER-ID
104600     MOVE TBL-APPL-REQ-AMOUNT (WS-APL-IX)
104700                         TO CRA-APPL-REQ-AMOUNT
104800     MOVE TBL-APPL-TERM-MONTHS (WS-APL-IX)
104900                         TO CRA-APPL-TERM-MONTHS
105000     MOVE TBL-APPL-PROP-RATE (WS-APL-IX)
105100                         TO CRA-APPL-PROPOSED-RATE
105200     MOVE TBL-APPL-DATE (WS-APL-IX)
105300                         TO CRA-APPL-DATE
105400     MOVE TBL-APPL-STATUS (WS-APL-IX)
105500                         TO CRA-APPL-STATUS
105600
105700     WRITE CRAPPL-REC.
105800
105900 410000-EXIT.
106000     EXIT.
106100
106200 END PROGRAM CREVALRN.
