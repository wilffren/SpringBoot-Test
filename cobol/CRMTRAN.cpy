000100*****************************************************************
000200*  CRMTRAN    MEMBER MAINTENANCE TRANSACTION-IN RECORD LAYOUT   *
000300*****************************************************************
000400*  ONE ROW PER MEMBER MAINTENANCE REQUEST FED TO CRMEMTXN.      *
000500*  CMT-TRAN-TYPE SELECTS CREATE/UPDATE/DELETE.  ON AN UPDATE    *
000600*  ROW ONLY THE FIELDS FLAGGED CMT-HAS-xxx ARE OVERLAID ONTO    *
000700*  THE MEMBER MASTER -- THIS MIRRORS THE PARTIAL-UPDATE         *
000800*  BEHAVIOUR OF THE OLD ON-LINE MEMBER-MAINTENANCE SCREEN.      *
000900*---------------------------------------------------------------*
001000*  MOD LOG                                                      *
001100*  90/03/14 RFM  INITIAL LAYOUT                                 *
001200*---------------------------------------------------------------*
001300 01  CRMTRAN-REC.
001400     05  CMT-TRAN-TYPE           PIC X(1).
001500         88  CMT-TYPE-CREATE         VALUE '1'.
001600         88  CMT-TYPE-UPDATE         VALUE '2'.
001700         88  CMT-TYPE-DELETE         VALUE '3'.
001800     05  CMT-MEMBER-ID           PIC 9(9).
001900     05  CMT-DOCUMENT            PIC X(20).
002000     05  CMT-NAME                PIC X(100).
002100     05  CMT-NAME-PRESENT        PIC X(1).
002200         88  CMT-HAS-NAME            VALUE 'Y'.
002300     05  CMT-SALARY              PIC S9(13)V99 COMP-3.
002400     05  CMT-SALARY-PRESENT      PIC X(1).
002500         88  CMT-HAS-SALARY          VALUE 'Y'.
002600     05  CMT-STATUS              PIC X(1).
002700     05  CMT-STATUS-PRESENT      PIC X(1).
002800         88  CMT-HAS-STATUS          VALUE 'Y'.
002900     05  FILLER                  PIC X(10).
