000100******************************************************************
000200* CRSCRSVC: RISK-CENTRAL MOCK SCORING SERVICE                    *
000300******************************************************************
000400* CALLED BY CREVALRN ONCE PER PENDING APPLICATION.  THE REAL     *
000500* RISK-CENTRAL BUREAU FEED WAS NEVER WIRED INTO THIS BOX -- THIS *
000600* ROUTINE SCORES FROM THE DOCUMENT NUMBER AND REQUESTED AMOUNT   *
000700* ALONE, USING CRS-IN-RANDOM-ADJUST (READ BY THE CALLER FROM THE *
000800* RCINPUT JITTER DECK) IN PLACE OF THE BUREAU'S OWN NOISE.       *
000900*                                                                *
001000* COPYS USED                                                     *
001100* ----------------                                               *
001200* CRSCPRM                                                        *
001300******************************************************************
001400*                  IDENTIFICATION DIVISION                       *
001500******************************************************************
001600 IDENTIFICATION DIVISION.
001700 PROGRAM-ID.    CRSCRSVC.
001800 AUTHOR.        R F MENDEZ.
001900 INSTALLATION.  COOPCREDIT DATA PROCESSING.
002000 DATE-WRITTEN.  02/13/95.
002100 DATE-COMPILED.
002200 SECURITY.      COOPCREDIT INTERNAL USE ONLY.
002300******************************************************************
002400*                     MODIFICATIONS LOG                          *
002500******************************************************************
002600*     CODE       AUTHOR  DATE     DESCRIPTION                    *
002700*     ---------- ------- -------- ------------------------------ *
002800*     CU-0062    RFM     95/02/13 INITIAL VERSION -- STAND-IN    *
002900*                                 FOR THE RISK-CENTRAL BUREAU    *
003000*                                 FEED, WHICH WAS NEVER WIRED    *
003100*                                 INTO THIS BOX                  *
003200*     CU-0067    GKT     95/06/05 AMOUNT-TIER ADJUSTMENT ADDED   *
003300*                                 PER CREDIT COMMITTEE MEMO      *
003400*                                 95-11                          *
003500*     CU-0092    LMV     98/06/01 SCORE NOW CLAMPED TO 300-850   *
003600*                                 -- A NON-DIGIT LEADING         *
003700*                                 CHARACTER ON A REISSUED        *
003800*                                 DOCUMENT NUMBER WAS PRODUCING  *
003900*                                 A SCORE BELOW THE FLOOR        *
004000*     CU-0094    GKT     99/01/11 Y2K -- NO DATE FIELDS IN THIS  *
004100*                                 ROUTINE.  REVIEWED AND FOUND   *
004200*                                 CLEAN, LOGGED FOR THE AUDIT    *
004300*                                 FILE PER DP STANDARDS MEMO     *
004400*     CU-0102    DHP     01/11/14 FALLBACK PATH ADDED TO MATCH   *
004500*                                 CREVALRN CU-0101 -- CALLER     *
004600*                                 SETS CRS-USE-FALLBACK WHEN THE *
004700*                                 JITTER DECK RUNS SHORT         *
004800******************************************************************
004900*                     ENVIRONMENT DIVISION                       *
005000******************************************************************
005100 ENVIRONMENT DIVISION.
005200 CONFIGURATION SECTION.
005300 SPECIAL-NAMES.
005400     CLASS DIGIT-CLASS IS "0" THRU "9".
005500******************************************************************
005600*                       DATA DIVISION                            *
005700******************************************************************
005800 DATA DIVISION.
005900 WORKING-STORAGE SECTION.
006000
006100 01  WS-WORK-AREAS.
006200     05  WS-DOC-CHAR-WORK     PIC X(1).
006300     05  WS-WORK-SCORE        PIC S9(5)  COMP.
006400     05  FILLER               PIC X(2).
006500
006600 01  WS-DOC-DIGIT-WORK REDEFINES WS-DOC-CHAR-WORK.
006700     05  WS-FIRST-DIGIT       PIC 9(1).
006800
006900 01  WS-SCORE-EDIT            PIC 9(3).
007000 01  WS-SCORE-EDIT-R REDEFINES WS-SCORE-EDIT.
007100     05  WS-SCORE-EDIT-X      PIC X(3).
007200
007300 01  WS-DETAIL-WORK.
007400     05  WS-DETAIL-TEXT       PIC X(120).
007500     05  WS-DETAIL-LEN        PIC S9(5)  COMP.
007600
007700*---------------------------------------------------------------*
007800*  CU-0067 -- AMOUNT-TIER TABLE.  ENTRY 1 IS THE OVER-10-MILLION*
007900*  BREAK, ENTRY 2 IS THE OVER-5-MILLION BREAK.  KEPT AS A TABLE *
008000*  RATHER THAN NESTED IFS SO THE COMMITTEE CAN ADD A TIER BY    *
008100*  CHANGING ONLY THIS VALUES CLAUSE.                             *
008200*---------------------------------------------------------------*
008300 01  WS-AMOUNT-TIER-VALUES.
008400     05  FILLER               PIC S9(13)V99 COMP-3
008500                              VALUE 10000000.
008600     05  FILLER               PIC S9(3)
008700                              VALUE -50.
008800     05  FILLER               PIC S9(13)V99 COMP-3
008900                              VALUE 5000000.
009000     05  FILLER               PIC S9(3)
009100                              VALUE -25.
009200
009300 01  WS-AMOUNT-TIER-TABLE REDEFINES WS-AMOUNT-TIER-VALUES.
009400     05  WS-TIER-ENTRY OCCURS 2 TIMES
009500                       INDEXED BY WS-TIER-IX.
009600         10  WS-TIER-THRESHOLD    PIC S9(13)V99 COMP-3.
009700         10  WS-TIER-ADJUST       PIC S9(3).
009800
009900******************************************************************
010000*                      LINKAGE SECTION                           *
010100******************************************************************
010200 LINKAGE SECTION.
010300 01  CRSCPRM-AREA.
010400     COPY CRSCPRM.
010500
010600******************************************************************
010700*                       PROCEDURE DIVISION                       *
010800******************************************************************
010900 PROCEDURE DIVISION USING CRSCPRM-AREA.
011000
011100     IF  CRS-USE-FALLBACK
011200         PERFORM 105000-APPLY-FALLBACK-DEFAULTS
011300            THRU 105000-EXIT
011400     ELSE
011500         PERFORM 100000-SCORE-APPLICATION
011600            THRU 100000-EXIT
011700     END-IF.
011800
011900     GOBACK.
012000
012100*
012200******************************************************************
012300*.PN 105000-APPLY-FALLBACK-DEFAULTS.                             *
012400*  CU-0102 -- WHEN THE JITTER DECK HAS RUN OUT, RETURN THE SAME  *
012500*  SCORE 600 / MEDIUM / UNAVAILABLE-MESSAGE THE ON-LINE ADAPTER  *
012600*  RETURNED FOR A RISK-CENTRAL TIMEOUT.                          *
012700******************************************************************
012800 105000-APPLY-FALLBACK-DEFAULTS.
012900
013000     MOVE 600                    TO CRS-OUT-SCORE
013100     SET  CRS-OUT-RISK-MEDIUM    TO TRUE
013200     MOVE SPACES                 TO CRS-OUT-DETAIL
013300     MOVE 'RISK CENTRAL SERVICE UNAVAILABLE - USING DEFAULT
013400-    ' EVALUATION.'              TO CRS-OUT-DETAIL.
013500
013600 105000-EXIT.
013700     EXIT.
013800
013900*
014000******************************************************************
014100*.PN 100000-SCORE-APPLICATION.                                   *
014200*  CU-0062 -- DERIVES THE BASE SCORE FROM THE DOCUMENT NUMBER'S  *
014300*  LEADING DIGIT (CU-0067 AMOUNT TIER, RANDOM-ADJUST JITTER,     *
014400*  CU-0092 CLAMP), THEN SETS THE RISK LEVEL AND DETAIL TEXT.     *
014500******************************************************************
014600 100000-SCORE-APPLICATION.
014700
014800     MOVE CRS-IN-DOCUMENT (1:1) TO WS-DOC-CHAR-WORK
014900
015000     IF  WS-DOC-CHAR-WORK IS DIGIT-CLASS
015100         COMPUTE WS-WORK-SCORE = 400 + (WS-FIRST-DIGIT * 50)
015200     ELSE
015300         MOVE 500                TO WS-WORK-SCORE
015400     END-IF
015500
015600     PERFORM 110000-APPLY-AMOUNT-TIER
015700        THRU 110000-EXIT
015800
015900     ADD  CRS-IN-RANDOM-ADJUST   TO WS-WORK-SCORE
016000
016100     PERFORM 120000-CLAMP-SCORE
016200        THRU 120000-EXIT
016300
016400     MOVE WS-WORK-SCORE          TO CRS-OUT-SCORE
016500
016600     PERFORM 130000-SET-RISK-LEVEL
016700        THRU 130000-EXIT
016800
016900     PERFORM 140000-BUILD-DETAIL-TEXT
017000        THRU 140000-EXIT.
017100
017200 100000-EXIT.
017300     EXIT.
017400
017500*
017600******************************************************************
017700*.PN 110000-APPLY-AMOUNT-TIER.                                   *
017800*  CU-0067 -- LARGER REQUESTS ARE SCORED A LITTLE HARDER SINCE   *
017900*  THE COMMITTEE CARRIES MORE EXPOSURE ON THEM.                  *
018000******************************************************************
018100 110000-APPLY-AMOUNT-TIER.
018200
018300     SET  WS-TIER-IX TO 1.
018400
018500 110010-SEARCH-LOOP.
018600
018700     IF  WS-TIER-IX > 2
018800         GO TO 110000-EXIT
018900     END-IF
019000
019100     IF  CRS-IN-REQ-AMOUNT > WS-TIER-THRESHOLD (WS-TIER-IX)
019200         ADD  WS-TIER-ADJUST (WS-TIER-IX) TO WS-WORK-SCORE
019300         GO TO 110000-EXIT
019400     END-IF
019500
019600     SET  WS-TIER-IX UP BY 1
019700     GO TO 110010-SEARCH-LOOP.
019800
019900 110000-EXIT.
020000     EXIT.
020100
020200*
020300******************************************************************
020400*.PN 120000-CLAMP-SCORE.                                         *
020500*  CU-0092 -- HOLDS THE WORKING SCORE INSIDE THE BUREAU'S        *
020600*  PUBLISHED 300-850 RANGE BEFORE IT IS MOVED TO THE OUTPUT      *
020700*  FIELD, WHICH IS UNSIGNED.                                     *
020800******************************************************************
020900 120000-CLAMP-SCORE.
021000
021100     IF  WS-WORK-SCORE < 300
021200         MOVE 300 TO WS-WORK-SCORE
021300     ELSE
021400         IF  WS-WORK-SCORE > 850
021500             MOVE 850 TO WS-WORK-SCORE
021600         END-IF
021700     END-IF.
021800
021900 120000-EXIT.
022000     EXIT.
022100
022200*
022300******************************************************************
022400*.PN 130000-SET-RISK-LEVEL.                                      *
022500*  SCORE OF 700 OR ABOVE IS LOW RISK, 550 UP TO BUT NOT          *
022600*  INCLUDING 700 IS MEDIUM, BELOW 550 IS HIGH.                   *
022700******************************************************************
022800 130000-SET-RISK-LEVEL.
022900
023000     IF  CRS-OUT-SCORE >= 700
023100         SET  CRS-OUT-RISK-LOW      TO TRUE
023200     ELSE
023300         IF  CRS-OUT-SCORE >= 550
023400             SET  CRS-OUT-RISK-MEDIUM   TO TRUE
023500         ELSE
023600             SET  CRS-OUT-RISK-HIGH     TO TRUE
023700         END-IF
023800     END-IF.
023900
024000 130000-EXIT.
024100     EXIT.
024200
024300*
024400******************************************************************
024500*.PN 140000-BUILD-DETAIL-TEXT.                                   *
024600*  BUILDS THE AUDIT-TRAIL DETAIL MESSAGE THE UNDERWRITING        *
024700*  SUMMARY REPORT PRINTS FOR EACH APPLICATION.                   *
024800******************************************************************
024900 140000-BUILD-DETAIL-TEXT.
025000
025100     MOVE CRS-OUT-SCORE  TO WS-SCORE-EDIT
025200     MOVE SPACES         TO CRS-OUT-DETAIL
025300
025400     IF  CRS-OUT-RISK-LOW
025500         STRING 'EXCELLENT CREDIT HISTORY. SCORE OF '
025600                 WS-SCORE-EDIT-X DELIMITED BY SIZE
025700                 ' INDICATES LOW RISK PROFILE.'
025800                                 DELIMITED BY SIZE
025900             INTO CRS-OUT-DETAIL
026000         END-STRING
026100     ELSE
026200         IF  CRS-OUT-RISK-MEDIUM
026300             STRING 'MODERATE CREDIT HISTORY. SCORE OF '
026400                     WS-SCORE-EDIT-X DELIMITED BY SIZE
026500                     ' REQUIRES STANDARD EVALUATION.'
026600                                 DELIMITED BY SIZE
026700                 INTO CRS-OUT-DETAIL
026800             END-STRING
026900         ELSE
027000             STRING 'CREDIT CONCERNS DETECTED. SCORE OF '
027100                     WS-SCORE-EDIT-X DELIMITED BY SIZE
027200                     ' INDICATES ELEVATED RISK.'
027300                                 DELIMITED BY SIZE
027400                 INTO CRS-OUT-DETAIL
027500             END-STRING
027600         END-IF
027700     END-IF.
027800
027900 140000-EXIT.
028000     EXIT.
028100
028200 END PROGRAM CRSCRSVC.
