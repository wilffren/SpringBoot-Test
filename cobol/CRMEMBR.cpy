000100*****************************************************************
000200*                                                               *
000300*   *****  *****   *****  *   *         *****  *****  *****    *
000400*  *       *   *  *   *  **  *        *      *      *  *   *   *
000500*  *       *****  *   *  * * *        *      *  ****   *****   *
000600*  *       *   *  *   *  *  **        *      *  *      *  *    *
000700*   *****  *   *   *****  *   *         *****  *****   *   *   *
000800*                                       C O O P C R E D I T    *
000900*                                                               *
001000*****************************************************************
001100*  CRMEMBR    MEMBER MASTER RECORD LAYOUT                       *
001200*****************************************************************
001300*  ONE ENTRY PER AFILIADO (MEMBER) OF THE COOPERATIVA.  KEYED   *
001400*  BY CRM-MEMBER-ID (SURROGATE, ASSIGNED ON CREATE) WITH        *
001500*  CRM-MEMBER-DOCUMENT AS THE ALTERNATE UNIQUE KEY ENFORCED BY  *
001600*  THE MAINTENANCE PROGRAM AT CREATE TIME.  MASTER FILE IS      *
001700*  LINE-SEQUENTIAL AND IS LOADED INTO AN OCCURS TABLE FOR       *
001800*  SEARCH ALL / SEARCH ACCESS -- NO ISAM ON THIS BOX.           *
001900*---------------------------------------------------------------*
002000*  MOD LOG                                                      *
002100*  90/03/14 RFM  INITIAL LAYOUT FOR CONVERSION OFF THE OLD      *
002200*                MEMBER CARD FILE                               *
002300*  94/11/02 RFM  ADDED CRM-MEMBER-USER-ID FOR THE ON-LINE       *
002400*                TELLER TIE-IN -- NOT USED BY BATCH             *
002500*  99/01/08 GKT  Y2K -- CRM-MEMBER-AFFIL-DATE WIDENED TO        *
002600*                CCYYMMDD (WAS YYMMDD)                          *
002650*  03/06/12 DHP  CRM-MEMBER-USER-ID NARROWED TO 7 DIGITS TO      *
002660*                FREE UP A BYTE FOR THE TRAILING FILLER --      *
002670*                THE ON-LINE TELLER ID RANGE NEVER GETS CLOSE    *
002680*                TO SEVEN DIGITS                                 *
002700*---------------------------------------------------------------*
002800 01  CRMEMBR-REC.
002900     05  CRM-MEMBER-ID           PIC 9(9).
003000     05  CRM-MEMBER-DOCUMENT     PIC X(20).
003100     05  CRM-MEMBER-NAME         PIC X(100).
003200     05  CRM-MEMBER-SALARY       PIC S9(13)V99 COMP-3.
003300     05  CRM-MEMBER-AFFIL-DATE   PIC 9(8).
003400     05  CRM-AFFIL-DATE-R REDEFINES CRM-MEMBER-AFFIL-DATE.
003500         10  CRM-AFFIL-CCYY      PIC 9(4).
003600         10  CRM-AFFIL-MM        PIC 9(2).
003700         10  CRM-AFFIL-DD        PIC 9(2).
003800     05  CRM-MEMBER-STATUS       PIC X(1).
003900         88  CRM-STATUS-ACTIVE       VALUE 'A'.
004000         88  CRM-STATUS-INACTIVE     VALUE 'I'.
004100*    CRM-MEMBER-USER-ID IS CARRIED COMP-3, NARROWED TO 7 DIGITS *
004200*    TO KEEP THE PHYSICAL RECORD AT THE 151-BYTE MEMBER LAYOUT  *
004300*    ON FILE WITH ROOM FOR THE TRAILING FILLER BELOW -- THE     *
004400*    ON-LINE TELLER SYSTEM OWNS THIS FIELD, BATCH NEVER READS   *
004450*    OR SETS IT.                                                *
004500     05  CRM-MEMBER-USER-ID      PIC 9(7) COMP-3.
004600     05  FILLER                  PIC X(1).
