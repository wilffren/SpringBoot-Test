000100*****************************************************************
000200*  CREVAL     RISK EVALUATION OUTPUT RECORD LAYOUT              *
000300*****************************************************************
000400*  ONE ENTRY PER EVALUATED CREDIT APPLICATION.  WRITE-ONCE --   *
000500*  THE EVAL BATCH REFUSES TO SCORE AN APPL-ID A SECOND TIME BY  *
000600*  PRELOADING THIS FILE AND CHECKING FOR THE KEY BEFORE IT      *
000700*  RUNS THE UNDERWRITING RULES (SEE CREVALRN 210000-READ-RECORD)*
000800*---------------------------------------------------------------*
000900*  MOD LOG                                                      *
001000*  95/02/11 RFM  INITIAL LAYOUT, RISK-CENTRAL TIE-IN PROJECT    *
001100*  01/07/30 LMV  ADDED THE THREE MEETS-xxx FLAGS SO THE AUDIT   *
001200*                DESK CAN SEE WHICH RULE FAILED WITHOUT         *
001300*                RE-PARSING CRE-EVAL-REASON                     *
001400*---------------------------------------------------------------*
001500 01  CREVAL-REC.
001600     05  CRE-EVAL-APPL-ID            PIC 9(9).
001700     05  CRE-EVAL-SCORE              PIC 9(3).
001800     05  CRE-EVAL-RISK-LEVEL         PIC X(1).
001900         88  CRE-RISK-LOW                VALUE 'L'.
002000         88  CRE-RISK-MEDIUM             VALUE 'M'.
002100         88  CRE-RISK-HIGH               VALUE 'H'.
002200     05  CRE-EVAL-PAY-INCOME-RATIO   PIC S9V9(4) COMP-3.
002300     05  CRE-EVAL-MEETS-SENIORITY    PIC X(1).
002400         88  CRE-MEETS-SENIORITY-YES     VALUE 'Y'.
002500         88  CRE-MEETS-SENIORITY-NO      VALUE 'N'.
002600     05  CRE-EVAL-MEETS-MAX-AMOUNT   PIC X(1).
002700         88  CRE-MEETS-MAX-AMT-YES       VALUE 'Y'.
002800         88  CRE-MEETS-MAX-AMT-NO        VALUE 'N'.
002900     05  CRE-EVAL-MEETS-PAY-RATIO    PIC X(1).
003000         88  CRE-MEETS-PAY-RATIO-YES     VALUE 'Y'.
003100         88  CRE-MEETS-PAY-RATIO-NO      VALUE 'N'.
003200     05  CRE-EVAL-FINAL-DECISION     PIC X(1).
003300         88  CRE-DECISION-APPROVED       VALUE 'A'.
003400         88  CRE-DECISION-REJECTED       VALUE 'R'.
003500     05  CRE-EVAL-REASON             PIC X(200).
003600     05  CRE-EVAL-RISK-DETAIL        PIC X(120).
003700     05  FILLER                      PIC X(6).
