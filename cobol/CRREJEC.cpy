000100*****************************************************************
000200*  CRREJEC    MAINTENANCE-RUN REJECT LOG RECORD LAYOUT          *
000300*****************************************************************
000400*  ONE ROW PER TRANSACTION THAT CRMEMTXN COULD NOT APPLY.       *
000500*  REJ-REASON-CODE IS THE SAME SHORT CODE THE OLD ON-LINE       *
000600*  SYSTEM'S EXCEPTION MESSAGES USED (DUPLICATE_DOCUMENT,        *
000700*  MEMBER_INACTIVE, AND SO ON) SO THE REJECT DESK DOES NOT      *
000800*  HAVE TO LEARN A NEW VOCABULARY.                               *
000900*---------------------------------------------------------------*
001000*  MOD LOG                                                      *
001100*  90/03/14 RFM  INITIAL LAYOUT                                 *
001200*---------------------------------------------------------------*
001300 01  CRREJEC-REC.
001400     05  REJ-TRAN-TYPE           PIC X(1).
001500     05  FILLER                  PIC X(1)   VALUE '-'.
001600     05  REJ-KEY                 PIC X(20).
001700     05  FILLER                  PIC X(1)   VALUE '-'.
001800     05  REJ-REASON-CODE         PIC X(24).
001900     05  FILLER                  PIC X(1)   VALUE '-'.
002000     05  REJ-REASON-MSG          PIC X(60).
