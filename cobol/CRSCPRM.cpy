000100*****************************************************************
000200*  CRSCPRM    RISK-SCORING CALL PARAMETER AREA                  *
000300*****************************************************************
000400*  PASSED BY CREVALRN TO CRSCRSVC ON THE CALL USING STATEMENT.  *
000500*  CRSCRSVC POPULATES THE CRS-OUT-xxx GROUP AND RETURNS -- NO   *
000600*  OTHER LINKAGE.  SAME SHAPE ON BOTH SIDES OF THE CALL.        *
000700*---------------------------------------------------------------*
000800*  MOD LOG                                                      *
000900*  95/02/11 RFM  INITIAL LAYOUT, RISK-CENTRAL TIE-IN PROJECT    *
001000*  02/04/03 LMV  ADDED CRS-IN-FALLBACK-FLAG SO THE CALLER CAN   *
001100*                FORCE THE DEFAULT-EVALUATION PATH WHEN THE     *
001200*                JITTER FILE RUNS DRY                           *
001300*---------------------------------------------------------------*
001400 01  CRSCPRM-AREA.
001500     05  CRS-IN-DOCUMENT         PIC X(20).
001600     05  CRS-IN-REQ-AMOUNT       PIC S9(13)V99 COMP-3.
001700     05  CRS-IN-RANDOM-ADJUST    PIC S9(3).
001800     05  CRS-IN-FALLBACK-FLAG    PIC X(1).
001900         88  CRS-USE-FALLBACK        VALUE 'Y'.
002000         88  CRS-NO-FALLBACK          VALUE 'N'.
002100     05  CRS-OUT-SCORE           PIC 9(3).
002200     05  CRS-OUT-RISK-LEVEL      PIC X(1).
002300         88  CRS-OUT-RISK-LOW        VALUE 'L'.
002400         88  CRS-OUT-RISK-MEDIUM     VALUE 'M'.
002500         88  CRS-OUT-RISK-HIGH       VALUE 'H'.
002600     05  CRS-OUT-DETAIL          PIC X(120).
002700     05  FILLER                  PIC X(10).
