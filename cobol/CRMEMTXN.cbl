000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    CRMEMTXN.
000300 AUTHOR.        R F MENDEZ.
000400 INSTALLATION.  COOPCREDIT DATA PROCESSING.
000500 DATE-WRITTEN.  03/14/90.
000600 DATE-COMPILED.
000700 SECURITY.      COOPCREDIT INTERNAL USE ONLY.
000800*****************************************************************
000900*                                                               *
001000*   *****  *****   *****  *   *         *****  *****  *****    *
001100*  *       *   *  *   *  **  *        *      *      *  *   *   *
001200*  *       *****  *   *  * * *        *      *  ****   *****   *
001300*  *       *   *  *   *  *  **        *      *  *      *  *    *
001400*   *****  *   *   *****  *   *         *****  *****   *   *   *
001500*                                       C O O P C R E D I T    *
001600*                                                               *
001700*****************************************************************
001800*  CRMEMTXN  --  MEMBER AND CREDIT APPLICATION MAINTENANCE      *
001900*****************************************************************
002000*  READS MEMBER MAINTENANCE (CREATE/UPDATE/DELETE) AND CREDIT   *
002100*  APPLICATION INTAKE REQUESTS AND APPLIES THEM AGAINST THE     *
002200*  MEMBER AND CREDIT APPLICATION MASTERS.  BOTH MASTERS ARE     *
002300*  LINE-SEQUENTIAL FILES LOADED INTO OCCURS TABLES AT START OF  *
002400*  RUN AND REWRITTEN IN FULL AT END OF RUN -- THIS BOX HAS NO   *
002500*  ISAM SO THERE IS NO INDEXED REWRITE-IN-PLACE.                *
002600*                                                               *
002700*  REQUESTS THAT FAIL A BUSINESS RULE ARE NOT ABENDED -- THEY   *
002800*  ARE LOGGED TO THE REJECT FILE AND THE RUN CONTINUES, SAME AS *
002900*  THE OLD ON-LINE MEMBER/LOAN SCREENS USED TO DO.              *
003000*---------------------------------------------------------------*
003100*                     MODIFICATIONS LOG                        *
003200*---------------------------------------------------------------*
003300*  DATE     WHO  TICKET    DESCRIPTION                          *
003400*  -------- ---- --------- ------------------------------------ *
003500*  90/03/14 RFM  CU-0001   INITIAL WRITE, MEMBER CREATE/UPDATE/ *
003600*                          DELETE ONLY, RUNS OFF THE OLD MEMBER *
003700*                          CARD FILE                            *
003800*  90/03/14 RFM  CU-0001   FIRST TEST RUN AGAINST THE CONVERTED *
003900*                          MEMBER FILE, 1,204 MEMBERS LOADED    *
004000*  91/06/20 RFM  CU-0037   ADDED SECTION A3000 -- CREDIT        *
004100*                          APPLICATION INTAKE, MEMBER ACTIVE    *
004200*                          AND 6-MONTH SENIORITY CHECKS         *
004300*  92/02/03 RFM  CU-0051   FIXED B5000 TABLE-SHIFT LOGIC --     *
004400*                          DELETING THE LAST MEMBER ON FILE     *
004500*                          LEFT A DUPLICATE ENTRY BEHIND        *
004600*  94/11/02 RFM  CU-0088   NOTED CRM-MEMBER-USER-ID IS THE      *
004700*                          TELLER TIE-IN FIELD -- NEVER SET OR  *
004800*                          READ BY THIS PROGRAM                 *
004900*  96/08/19 GKT  CU-0103   ADD-MEMBER NOW REJECTS ON DUPLICATE  *
005000*                          DOCUMENT INSTEAD OF OVERWRITING THE  *
005100*                          EXISTING MEMBER                      *
005200*  98/05/11 GKT  CU-0119   INSUFFICIENT_SENIORITY REJECT TEXT   *
005300*                          CORRECTED TO SAY 6 MONTHS, NOT 5     *
005400*  99/01/08 GKT  CU-0124   Y2K -- WS-RUN-DATE AND ALL MASTER    *
005500*                          DATE FIELDS WIDENED TO CCYYMMDD,     *
005600*                          CENTURY FORCED TO 20 ON ACCEPT       *
005700*  99/01/22 GKT  CU-0124   Y2K RETEST CLEAN AGAINST 2000 AND    *
005800*                          2001 CUTOVER DATES                   *
005900*  02/04/03 LMV  CU-0140   DELETE-MEMBER GUARD NOW ALSO REJECTS *
006000*                          MEMBERS WITH AN APPROVED (NOT JUST   *
006100*                          PENDING) APPLICATION STILL OPEN      *
006200*  03/09/17 LMV  CU-0142   NEW-APPLICATION INTAKE NOW CAPTURES  *
006300*                          THE PROPOSED RATE ON THE TRANSACTION *
006400*                          INSTEAD OF DEFAULTING IT             *
006500*  07/01/30 DHP  CU-0166   RAISED MEMBER-TABLE AND APPL-TABLE   *
006600*                          OCCURS LIMITS FOR BRANCH CONSOLIDATION*
006700*  07/02/11 DHP  CU-0172   MEMBER-TABLE AND APPL-TABLE NOW      *
006800*                          OCCURS DEPENDING ON THE LOADED-ROW   *
006900*                          COUNT -- AUDIT FOUND THE UNLOADED    *
007000*                          TAIL OF A FIXED OCCURS TABLE BREAKS  *
007100*                          SEARCH ALL'S ASCENDING-KEY GUARANTEE *
007200*---------------------------------------------------------------*
007300     EJECT
007400 ENVIRONMENT DIVISION.
007500 CONFIGURATION SECTION.
007600 SPECIAL-NAMES.
007700     C01 IS TOP-OF-FORM.
007800 INPUT-OUTPUT SECTION.
007900*    ALL FIVE FILES ARE LINE-SEQUENTIAL ON THIS BOX -- NO ISAM,  *
008000*    NO DATABASE.  THE TWO MASTERS ARE READ IN FULL AT START OF  *
008100*    RUN AND REWRITTEN IN FULL AT END OF RUN; THERE IS NO RANDOM *
008200*    ACCESS AT ANY POINT.                                        *
008300 FILE-CONTROL.
008400*    MEMTRNIN -- MEMBER MAINTENANCE TRANSACTIONS (CREATE/UPDATE/ *
008500*    DELETE), ONE CARD-IMAGE RECORD PER REQUEST.                 *
008600     SELECT MEMTRNIN  ASSIGN TO DDMEMTRN
008700            ORGANIZATION IS SEQUENTIAL
008800            FILE STATUS IS WS-MEMTRN-FS.
008900
009000*    APLTRNIN -- NEW CREDIT APPLICATION INTAKE REQUESTS.         *
009100     SELECT APLTRNIN  ASSIGN TO DDAPLTRN
009200            ORGANIZATION IS SEQUENTIAL
009300            FILE STATUS IS WS-APLTRN-FS.
009400
009500*    MEMMSTR -- MEMBER MASTER, OPENED INPUT AT A1000/LOADED AT   *
009600*    A1500, REOPENED OUTPUT AT A4000 TO REWRITE THE WHOLE FILE.  *
009700     SELECT MEMMSTR   ASSIGN TO DDMEMMST
009800            ORGANIZATION IS SEQUENTIAL
009900            FILE STATUS IS WS-MEMMST-FS.
010000
010100*    APLMSTR -- CREDIT APPLICATION MASTER, SAME OPEN/LOAD/       *
010200*    REWRITE PATTERN AS MEMMSTR ABOVE.                           *
010300     SELECT APLMSTR   ASSIGN TO DDAPLMST
010400            ORGANIZATION IS SEQUENTIAL
010500            FILE STATUS IS WS-APLMST-FS.
010600
010700*    REJFILE -- ONE OUTPUT ROW PER TRANSACTION THAT FAILS A      *
010800*    BUSINESS RULE (CU-0001).  OPENED OUTPUT ONCE AND HELD OPEN  *
010900*    FOR BOTH THE MEMBER AND APPLICATION TRANSACTION PASSES.     *
011000     SELECT REJFILE   ASSIGN TO DDREJFIL
011100            ORGANIZATION IS SEQUENTIAL
011200            FILE STATUS IS WS-REJFIL-FS.
011300
011400 DATA DIVISION.
011500 FILE SECTION.
011600*    MEMTRNIN LAYOUT IS CRMTRAN -- SEE THAT COPYBOOK FOR THE     *
011700*    CMT-TYPE-CREATE/UPDATE/DELETE 88-LEVELS AND THE CMT-HAS-    *
011800*    xxxx PRESENCE FLAGS USED BY A2300'S SELECTIVE FIELD         *
011900*    OVERLAY.                                                    *
012000 FD  MEMTRNIN
012100     LABEL RECORD STANDARD
012200     BLOCK CONTAINS 0 RECORDS
012300     RECORDING MODE IS F.
012400     COPY CRMTRAN.
012500
012600*    APLTRNIN LAYOUT IS CRATRAN -- REQUESTED AMOUNT, TERM AND    *
012700*    PROPOSED RATE AS KEYED BY THE ON-LINE INTAKE SCREEN.        *
012800 FD  APLTRNIN
012900     LABEL RECORD STANDARD
013000     BLOCK CONTAINS 0 RECORDS
013100     RECORDING MODE IS F.
013200     COPY CRATRAN.
013300
013400*    MEMMSTR LAYOUT IS CRMEMBR -- THE 151-BYTE MEMBER MASTER     *
013500*    RECORD.  SEE THE COPYBOOK'S OWN MOD LOG FOR FIELD-WIDTH     *
013600*    HISTORY.                                                    *
013700 FD  MEMMSTR
013800     LABEL RECORD STANDARD
013900     BLOCK CONTAINS 0 RECORDS
014000     RECORDING MODE IS F.
014100     COPY CRMEMBR.
014200
014300*    APLMSTR LAYOUT IS CRAPPL -- ONE ROW PER CREDIT APPLICATION, *
014400*    STATUS 'P'/'A'/'R' MAINTAINED BY THIS PROGRAM AND BY        *
014500*    CREVALRN.                                                   *
014600 FD  APLMSTR
014700     LABEL RECORD STANDARD
014800     BLOCK CONTAINS 0 RECORDS
014900     RECORDING MODE IS F.
015000     COPY CRAPPL.
015100
015200*    REJFILE LAYOUT IS CRREJEC -- TRAN TYPE, REJECTED KEY,       *
015300*    REASON CODE AND FREE-TEXT MESSAGE.  SAME LAYOUT CREVALRN    *
015400*    USES FOR ITS OWN REJECTS SO DOWNSTREAM REPORTING CAN READ   *
015500*    EITHER.                                                     *
015600 FD  REJFILE
015700     LABEL RECORD STANDARD
015800     BLOCK CONTAINS 0 RECORDS
015900     RECORDING MODE IS F.
016000     COPY CRREJEC.
016100
016200 WORKING-STORAGE SECTION.
016300
016400*    WS-FILE-STATUS -- ONE TWO-BYTE STATUS FIELD PER FILE.  ONLY *
016500*    THE FOUR SEQUENTIAL-READ FILES CARRY AN END-OF 88 -- REJFILE*
016600*    IS OUTPUT-ONLY AND NEVER HITS END OF FILE.                  *
016700 01  WS-FILE-STATUS.
016800     05  WS-MEMTRN-FS          PIC XX.
016900         88  END-OF-MEMTRN         VALUE '10'.
017000     05  WS-APLTRN-FS          PIC XX.
017100         88  END-OF-APLTRN         VALUE '10'.
017200     05  WS-MEMMST-FS          PIC XX.
017300         88  END-OF-MEMMST         VALUE '10'.
017400     05  WS-APLMST-FS          PIC XX.
017500         88  END-OF-APLMST         VALUE '10'.
017600     05  WS-REJFIL-FS          PIC XX.
017700
017800*    WS-COUNTERS -- TABLE OCCURRENCE COUNTS (ALSO THE DEPENDING  *
017900*    ON OPERANDS ABOVE), TABLE SUBSCRIPTS, AND THE RUN TOTALS    *
018000*    DISPLAYED AT A5000.  ALL COMP FOR SUBSCRIPT/ARITHMETIC USE. *
018100 01  WS-COUNTERS.
018200     05  WS-MEMBER-COUNT       PIC 9(5)   COMP.
018300     05  WS-APPL-COUNT         PIC 9(5)   COMP.
018400     05  WS-MEM-IX             PIC 9(5)   COMP.
018500     05  WS-APL-IX             PIC 9(5)   COMP.
018600     05  WS-SHIFT-IX           PIC 9(5)   COMP.
018700     05  WS-CREATED-CTR        PIC 9(5)   COMP.
018800     05  WS-REJECTED-CTR       PIC 9(5)   COMP.
018900
019000*    WS-ID-GEN -- HIGH-WATER MARKS LOADED FROM THE MASTERS AT    *
019100*    A1510/A1610 AND BUMPED BY ONE EACH TIME A NEW MEMBER OR     *
019200*    APPLICATION IS ADDED.  THERE IS NO SEPARATE ID-ASSIGNMENT   *
019300*    FILE ON THIS BOX -- THE MASTER ITSELF IS THE SEQUENCE.      *
019400 01  WS-ID-GEN.
019500     05  WS-MAX-MEMBER-ID      PIC 9(9)   COMP.
019600     05  WS-MAX-APPL-ID        PIC 9(9)   COMP.
019700     05  WS-NEXT-MEMBER-ID     PIC 9(9)   COMP.
019800     05  WS-NEXT-APPL-ID       PIC 9(9)   COMP.
019900
020000*    WS-SWITCHES -- WS-FOUND-SW IS SHARED BY EVERY TABLE SEARCH  *
020100*    IN THIS PROGRAM (MEMBER-BY-ID, MEMBER-BY-DOC); CALLERS TEST *
020200*    IT IMMEDIATELY AFTER THE PERFORM SO THERE IS NO WINDOW FOR  *
020300*    A SECOND SEARCH TO OVERWRITE IT FIRST.                      *
020400 01  WS-SWITCHES.
020500     05  WS-FOUND-SW           PIC X(1)   VALUE 'N'.
020600         88  WS-FOUND                 VALUE 'Y'.
020700         88  WS-NOT-FOUND              VALUE 'N'.
020800     05  WS-ACTIVE-APPL-SW     PIC X(1)   VALUE 'N'.
020900         88  WS-ACTIVE-APPL-FOUND     VALUE 'Y'.
021000         88  WS-ACTIVE-APPL-NONE      VALUE 'N'.
021100
021200*    WS-SENIORITY-MOS -- SCRATCH RESULT OF B1000, RE-USED BY     *
021300*    BOTH THE DELETE-BLOCK CHECK AND THE NEW-APPLICATION CHECK.  *
021400 01  WS-SENIORITY-MOS         PIC S9(5)  COMP.
021500
021600*---------------------------------------------------------------*
021700*  WS-KEY-WORK -- ALTERNATE ALPHANUMERIC VIEW OF A SURROGATE   *
021800*  ID, USED TO MOVE A MEMBER-ID/APPL-ID INTO THE ALPHANUMERIC   *
021900*  REJ-KEY FIELD OF THE REJECT-LOG RECORD (CU-0001).            *
022000*---------------------------------------------------------------*
022100 01  WS-KEY-WORK.
022200     05  WS-KEY-NUMERIC        PIC 9(9).
022300     05  WS-KEY-ALPHA REDEFINES WS-KEY-NUMERIC
022400                               PIC X(9).
022500     05  FILLER                PIC X(1).
022600
022700*---------------------------------------------------------------*
022800*  RUN-DATE WORK AREA -- ACCEPT GIVES A 6-DIGIT YYMMDD, CENTURY *
022900*  FORCED TO 20 PER THE CU-0124 Y2K FIX (SAME IDIOM PGBPRTXN    *
023000*  USES FOR THE LOAN REPAYMENT DATE STAMP).                     *
023100*---------------------------------------------------------------*
023200 01  WS-ACCEPT-DATE.
023300     05  WS-ACCEPT-YY          PIC 9(2).
023400     05  WS-ACCEPT-MM          PIC 9(2).
023500     05  WS-ACCEPT-DD          PIC 9(2).
023600
023700 01  WS-RUN-DATE               PIC 9(8).
023800 01  WS-RUN-DATE-R REDEFINES WS-RUN-DATE.
023900     05  WS-RUN-CC             PIC 9(2).
024000     05  WS-RUN-YY             PIC 9(2).
024100     05  WS-RUN-MM             PIC 9(2).
024200     05  WS-RUN-DD             PIC 9(2).
024300
024400*---------------------------------------------------------------*
024500*  AFFILIATION-DATE WORK AREA -- BROKEN OUT SO B1000 CAN DO     *
024600*  WHOLE-CALENDAR-MONTH ARITHMETIC AGAINST WS-RUN-DATE.         *
024700*---------------------------------------------------------------*
024800 01  WS-AFFIL-DATE-WORK        PIC 9(8).
024900 01  WS-AFFIL-DATE-WORK-R REDEFINES WS-AFFIL-DATE-WORK.
025000     05  WS-AFFIL-WORK-CCYY    PIC 9(4).
025100     05  WS-AFFIL-WORK-MM      PIC 9(2).
025200     05  WS-AFFIL-WORK-DD      PIC 9(2).
025300
025400*    WS-REJECT-REASONS -- CANNED REASON-CODE TEXT MOVED TO REJ-  *
025500*    REASON-CODE ON CRREJEC-REC.  KEPT AS NAMED CONSTANTS RATHER *
025600*    THAN LITERALS SCATTERED THROUGH THE LOGIC SO A WORDING      *
025700*    CHANGE IS A ONE-PLACE FIX.                                  *
025800 01  WS-REJECT-REASONS.
025900     05  WS-RSN-DUP-DOCUMENT      PIC X(24) VALUE
026000         'DUPLICATE_DOCUMENT'.
026100     05  WS-RSN-MEMBER-NOTFND     PIC X(24) VALUE
026200         'MEMBER_NOT_FOUND'.
026300     05  WS-RSN-MEMBER-INACTV     PIC X(24) VALUE
026400         'MEMBER_INACTIVE'.
026500     05  WS-RSN-LOW-SENIORITY     PIC X(24) VALUE
026600         'INSUFFICIENT_SENIORITY'.
026700     05  WS-RSN-ACTIVE-APPLS      PIC X(24) VALUE
026800         'ACTIVE_APPLICATIONS_EXIST'.
026900
027000*---------------------------------------------------------------*
027100*  MEMBER-TABLE -- IN-MEMORY IMAGE OF CRMEMBR MASTER, KEPT IN   *
027200*  ASCENDING MEMBER-ID SEQUENCE SO SEARCH ALL CAN BE USED FOR   *
027300*  THE PRIMARY-KEY LOOKUP.  DOCUMENT-NUMBER LOOKUP IS A LINEAR  *
027400*  SEARCH -- THE TABLE IS NOT SORTED BY DOCUMENT.  DEPENDING ON *
027500*  WS-MEMBER-COUNT BOUNDS SEARCH ALL TO THE LOADED ROWS ONLY -- *
027600*  THE UNUSED TAIL OF AN 8000-SLOT TABLE IS NEVER IN KEY ORDER  *
027700*  AND MUST STAY OUT OF THE BINARY SEARCH'S VIEW (CU-0172).     *
027800*---------------------------------------------------------------*
027900 01  MEMBER-TABLE.
028000     05  MEMBER-TBL-ENTRY OCCURS 1 TO 8000 TIMES
028100             DEPENDING ON WS-MEMBER-COUNT
028200             ASCENDING KEY IS TBL-MEMBER-ID
028300             INDEXED BY MEM-IDX.
028400         10  TBL-MEMBER-ID         PIC 9(9).
028500*            SURROGATE KEY, ASSIGNED AT A2200, NEVER REUSED.     *
028600         10  TBL-MEMBER-DOCUMENT   PIC X(20).
028700*            NATIONAL ID / MEMBERSHIP DOCUMENT NUMBER -- UNIQUE, *
028800*            ENFORCED BY B3000'S DUPLICATE CHECK ON ADD.         *
028900         10  TBL-MEMBER-NAME       PIC X(100).
029000         10  TBL-MEMBER-SALARY     PIC S9(13)V99 COMP-3.
029100*            FEEDS THE 4X-SALARY MAX-CREDIT CALC IN CREVALRN --  *
029200*            NOT USED BY THIS PROGRAM EXCEPT TO CARRY IT.        *
029300         10  TBL-MEMBER-AFFIL-DATE PIC 9(8).
029400*            DATE MEMBER JOINED THE COOPERATIVA, CCYYMMDD.       *
029500*            DRIVES THE SENIORITY CHECK IN B1000.                *
029600         10  TBL-MEMBER-STATUS     PIC X(1).
029700             88  TBL-STATUS-ACTIVE     VALUE 'A'.
029800         10  TBL-MEMBER-USER-ID    PIC 9(7) COMP-3.
029900*            ON-LINE TELLER TIE-IN, CU-0088 -- CARRIED THROUGH   *
030000*            UNCHANGED BY THIS BATCH PROGRAM.                    *
030100
030200*---------------------------------------------------------------*
030300*  APPL-TABLE -- IN-MEMORY IMAGE OF CRAPPL MASTER, ASCENDING    *
030400*  APPL-ID SEQUENCE.  APPL-MEMBER-ID IS SCANNED LINEARLY FOR    *
030500*  THE DELETE-MEMBER GUARD.  DEPENDING ON WS-APPL-COUNT KEEPS   *
030600*  SEARCH ALL OFF THE UNLOADED TAIL OF THE TABLE, SAME AS       *
030700*  MEMBER-TABLE ABOVE (CU-0172).                                *
030800*---------------------------------------------------------------*
030900 01  APPL-TABLE.
031000     05  APPL-TBL-ENTRY OCCURS 1 TO 20000 TIMES
031100             DEPENDING ON WS-APPL-COUNT
031200             ASCENDING KEY IS TBL-APPL-ID
031300             INDEXED BY APL-IDX.
031400         10  TBL-APPL-ID           PIC 9(9).
031500*            SURROGATE KEY, ASSIGNED AT B2000, NEVER REUSED.     *
031600         10  TBL-APPL-MEMBER-ID    PIC 9(9).
031700*            NOT A SEARCH-ALL KEY -- SCANNED LINEARLY BY A2410.  *
031800         10  TBL-APPL-REQ-AMOUNT   PIC S9(13)V99 COMP-3.
031900         10  TBL-APPL-TERM-MONTHS  PIC 9(3).
032000         10  TBL-APPL-PROP-RATE    PIC S9V9(4) COMP-3.
032100*            RATE CAPTURED ON THE TRANSACTION SINCE CU-0142,     *
032200*            RATHER THAN DEFAULTED BY THE OLD LOGIC.             *
032300         10  TBL-APPL-DATE         PIC 9(8).
032400         10  TBL-APPL-STATUS       PIC X(1).
032500*            SET TO 'P' BY THIS PROGRAM AT INTAKE; MOVED TO      *
032600*            'A' OR 'R' ONLY BY CREVALRN.                        *
032700             88  TBL-APPL-PENDING      VALUE 'P'.
032800             88  TBL-APPL-APPROVED     VALUE 'A'.
032900             88  TBL-APPL-REJECTED     VALUE 'R'.
033000
033100 PROCEDURE DIVISION.
033200*---------------------------------------------------------------*
033300*  0000-MAIN-PROCESSING-PARA -- TOP-LEVEL SEQUENCE.  BOTH        *
033400*  TRANSACTION FILES ARE FULLY APPLIED IN MEMORY BEFORE EITHER   *
033500*  MASTER IS REWRITTEN, SO A REJECTED MEMBER TRANSACTION NEVER   *
033600*  LEAVES THE APPLICATION MASTER PARTIALLY UPDATED.              *
033700*---------------------------------------------------------------*
033800 0000-MAIN-PROCESSING-PARA.
033900
034000     PERFORM 1000-INITIALIZE
034100        THRU 1000-EXIT
034200
034300     PERFORM A1000-OPEN-FILE-PARA
034400        THRU A1000-EXIT
034500
034600     PERFORM A1500-LOAD-MEMBER-TABLE
034700        THRU A1500-EXIT
034800
034900     PERFORM A1600-LOAD-APPL-TABLE
035000        THRU A1600-EXIT
035100
035200*    MEMBER MAINTENANCE RUNS TO COMPLETION BEFORE APPLICATION    *
035300*    INTAKE STARTS -- A MEMBER CREATED BY THIS RUN CAN ALREADY   *
035400*    HAVE A CREDIT APPLICATION IN THE SAME BATCH (CU-0037).      *
035500     PERFORM A2000-PROCESS-MEMBER-REQST
035600        THRU A2000-EXIT
035700
035800     PERFORM A3000-PROCESS-APPL-REQST
035900        THRU A3000-EXIT
036000
036100     PERFORM A4000-REWRITE-MASTERS
036200        THRU A4000-EXIT
036300
036400     PERFORM A5000-CLOSE-FILE-PARA
036500        THRU A5000-EXIT.
036600
036700     GOBACK.
036800
036900 0000-EXIT.
037000     EXIT.
037100
037200 1000-INITIALIZE.
037300
037400     INITIALIZE WS-FILE-STATUS
037500                WS-COUNTERS
037600                WS-ID-GEN
037700                WS-SWITCHES
037800
037900*    CU-0124 -- Y2K.  ACCEPT FROM DATE RETURNS A 2-DIGIT YEAR    *
038000*    ONLY; THE CENTURY IS FORCED TO 20 RATHER THAN LEFT TO       *
038100*    WHATEVER THE COMPILER'S WINDOWING RULE WOULD ASSUME.        *
038200     ACCEPT WS-ACCEPT-DATE FROM DATE
038300
038400     MOVE 20                TO WS-RUN-CC
038500     MOVE WS-ACCEPT-YY      TO WS-RUN-YY
038600     MOVE WS-ACCEPT-MM      TO WS-RUN-MM
038700     MOVE WS-ACCEPT-DD      TO WS-RUN-DD.
038800
038900 1000-EXIT.
039000     EXIT.
039100
039200*---------------------------------------------------------------*
039300*  A1000-OPEN-FILE-PARA -- OPENS BOTH TRANSACTION DECKS INPUT,   *
039400*  BOTH MASTERS INPUT (THEY ARE REOPENED OUTPUT LATER IN         *
039500*  A4000), AND THE REJECT LOG OUTPUT.  THE DISPLAY AFTER EACH    *
039600*  OPEN IS THE SHOP'S STANDARD OPERATOR-CONSOLE OPEN CHECK.      *
039700*---------------------------------------------------------------*
039800 A1000-OPEN-FILE-PARA.
039900
040000     OPEN INPUT  MEMTRNIN
040100     DISPLAY 'MEMTRNIN FILE STATUS -', WS-MEMTRN-FS
040200
040300     OPEN INPUT  APLTRNIN
040400     DISPLAY 'APLTRNIN FILE STATUS -', WS-APLTRN-FS
040500
040600     OPEN INPUT  MEMMSTR
040700     DISPLAY 'MEMMSTR  FILE STATUS -', WS-MEMMST-FS
040800
040900     OPEN INPUT  APLMSTR
041000     DISPLAY 'APLMSTR  FILE STATUS -', WS-APLMST-FS
041100
041200     OPEN OUTPUT REJFILE
041300     DISPLAY 'REJFILE  FILE STATUS -', WS-REJFIL-FS.
041400
041500 A1000-EXIT.
041600     EXIT.
041700
041800*---------------------------------------------------------------*
041900*  A1500-LOAD-MEMBER-TABLE -- READS MEMMSTR IN FULL INTO         *
042000*  MEMBER-TABLE, THEN CLOSES IT.  IT IS REOPENED OUTPUT AT       *
042100*  A4000 ONCE ALL MAINTENANCE HAS BEEN APPLIED IN MEMORY.        *
042200*---------------------------------------------------------------*
042300 A1500-LOAD-MEMBER-TABLE.
042400
042500     PERFORM R1000-READ-MEMMSTR
042600        THRU R1000-EXIT
042700
042800     PERFORM A1510-STORE-MEMBER-ENTRY
042900        UNTIL END-OF-MEMMST.
043000
043100     CLOSE MEMMSTR.
043200
043300 A1500-EXIT.
043400     EXIT.
043500
043600 A1510-STORE-MEMBER-ENTRY.
043700
043800*    MEMMSTR IS ALREADY IN ASCENDING MEMBER-ID ORDER, SO         *
043900*    APPENDING EACH ROW IN ARRIVAL ORDER KEEPS MEMBER-TBL-ENTRY  *
044000*    IN THE ORDER SEARCH ALL NEEDS.  WS-MAX-MEMBER-ID TRACKS     *
044100*    THE HIGHEST ID SEEN SO A2200 CAN HAND OUT THE NEXT ONE.     *
044200     ADD 1 TO WS-MEMBER-COUNT
044300     SET  MEM-IDX TO WS-MEMBER-COUNT
044400     MOVE CRM-MEMBER-ID
044500                          TO TBL-MEMBER-ID (MEM-IDX)
044600     MOVE CRM-MEMBER-DOCUMENT
044700                          TO TBL-MEMBER-DOCUMENT (MEM-IDX)
044800     MOVE CRM-MEMBER-NAME
044900                          TO TBL-MEMBER-NAME (MEM-IDX)
045000     MOVE CRM-MEMBER-SALARY
045100                          TO TBL-MEMBER-SALARY (MEM-IDX)
045200     MOVE CRM-MEMBER-AFFIL-DATE
045300                          TO TBL-MEMBER-AFFIL-DATE (MEM-IDX)
045400     MOVE CRM-MEMBER-STATUS
045500                          TO TBL-MEMBER-STATUS (MEM-IDX)
045600     MOVE CRM-MEMBER-USER-ID
045700                          TO TBL-MEMBER-USER-ID (MEM-IDX)
045800
045900     IF  CRM-MEMBER-ID > WS-MAX-MEMBER-ID
046000         MOVE CRM-MEMBER-ID       TO WS-MAX-MEMBER-ID
046100     END-IF
046200
046300     PERFORM R1000-READ-MEMMSTR
046400        THRU R1000-EXIT.
046500
046600*---------------------------------------------------------------*
046700*  A1600-LOAD-APPL-TABLE -- SAME PATTERN AS A1500 ABOVE, FOR     *
046800*  THE CREDIT APPLICATION MASTER.                                *
046900*---------------------------------------------------------------*
047000 A1600-LOAD-APPL-TABLE.
047100
047200     PERFORM R2000-READ-APLMSTR
047300        THRU R2000-EXIT
047400
047500     PERFORM A1610-STORE-APPL-ENTRY
047600        UNTIL END-OF-APLMST.
047700
047800     CLOSE APLMSTR.
047900
048000 A1600-EXIT.
048100     EXIT.
048200
048300 A1610-STORE-APPL-ENTRY.
048400
048500*    WS-MAX-APPL-ID TRACKS THE HIGHEST APPLICATION-ID ON FILE    *
048600*    SO B2000 CAN ASSIGN THE NEXT ONE TO A NEW INTAKE REQUEST.   *
048700     ADD 1 TO WS-APPL-COUNT
048800     SET  APL-IDX TO WS-APPL-COUNT
048900     MOVE CRA-APPL-ID
049000                          TO TBL-APPL-ID (APL-IDX)
049100     MOVE CRA-APPL-MEMBER-ID
049200                          TO TBL-APPL-MEMBER-ID (APL-IDX)
049300     MOVE CRA-APPL-REQ-AMOUNT
049400                          TO TBL-APPL-REQ-AMOUNT (APL-IDX)
049500     MOVE CRA-APPL-TERM-MONTHS
049600                          TO TBL-APPL-TERM-MONTHS (APL-IDX)
049700     MOVE CRA-APPL-PROPOSED-RATE
049800                          TO TBL-APPL-PROP-RATE (APL-IDX)
049900     MOVE CRA-APPL-DATE
050000                          TO TBL-APPL-DATE (APL-IDX)
050100     MOVE CRA-APPL-STATUS
050200                          TO TBL-APPL-STATUS (APL-IDX)
050300
050400     IF  CRA-APPL-ID > WS-MAX-APPL-ID
050500         MOVE CRA-APPL-ID         TO WS-MAX-APPL-ID
050600     END-IF
050700
050800     PERFORM R2000-READ-APLMSTR
050900        THRU R2000-EXIT.
051000
051100*---------------------------------------------------------------*
051200*  A2000-PROCESS-MEMBER-REQST -- READS MEMTRNIN TO END OF FILE,  *
051300*  DISPATCHING EACH TRANSACTION TO A2100.                        *
051400*---------------------------------------------------------------*
051500 A2000-PROCESS-MEMBER-REQST.
051600
051700     PERFORM R3000-READ-MEMTRN
051800        THRU R3000-EXIT
051900
052000     PERFORM A2100-TAKE-MEMBER-REQ
052100        UNTIL END-OF-MEMTRN.
052200
052300 A2000-EXIT.
052400     EXIT.
052500
052600 A2100-TAKE-MEMBER-REQ.
052700
052800*    ONE OF THREE TRANSACTION TYPES ON CRMTRAN -- CREATE, UPDATE *
052900*    OR DELETE.  THERE IS NO OTHER/INVALID BRANCH BECAUSE THE    *
053000*    ON-LINE SCREEN THAT FEEDS THIS DECK ONLY EVER WRITES ONE OF *
053100*    THE THREE VALID CODES.                                      *
053200     EVALUATE TRUE
053300         WHEN CMT-TYPE-CREATE
053400             PERFORM A2200-ADD-MEMBER-PARA
053500                THRU A2200-EXIT
053600         WHEN CMT-TYPE-UPDATE
053700             PERFORM A2300-MOD-MEMBER-PARA
053800                THRU A2300-EXIT
053900         WHEN CMT-TYPE-DELETE
054000             PERFORM A2400-DEL-MEMBER-PARA
054100                THRU A2400-EXIT
054200     END-EVALUATE
054300
054400     PERFORM R3000-READ-MEMTRN
054500        THRU R3000-EXIT.
054600
054700 A2100-EXIT.
054800     EXIT.
054900
055000*---------------------------------------------------------------*
055100*  A2200-ADD-MEMBER-PARA -- ADD ONE NEW MEMBER.  REJECT ON      *
055200*  DUPLICATE DOCUMENT (CU-0103), ELSE ASSIGN THE NEXT MEMBER-ID *
055300*  AND FORCE MEMBER-STATUS TO ACTIVE.                           *
055400*---------------------------------------------------------------*
055500 A2200-ADD-MEMBER-PARA.
055600
055700     PERFORM B3000-FIND-MEMBER-BY-DOC
055800        THRU B3000-EXIT
055900
056000     IF  WS-FOUND
056100         MOVE '1'                TO REJ-TRAN-TYPE
056200         MOVE CMT-DOCUMENT       TO REJ-KEY
056300         MOVE WS-RSN-DUP-DOCUMENT
056400                                 TO REJ-REASON-CODE
056500         MOVE 'MEMBER DOCUMENT ALREADY ON FILE'
056600                                 TO REJ-REASON-MSG
056700         PERFORM W1000-WRITE-REJFILE-PARA
056800            THRU W1000-EXIT
056900         ADD 1                   TO WS-REJECTED-CTR
057000     ELSE
057100*        NEW MEMBER-ID IS ONE PAST THE HIGHEST SEEN SO FAR --    *
057200*        SAME SURROGATE-KEY SCHEME AS B2000 USES FOR APPLICATION *
057300*        IDS.  APPENDING TO THE END OF MEMBER-TABLE KEEPS IT     *
057400*        ASCENDING SO LONG AS THE MASTER WAS ASCENDING GOING IN. *
057500         COMPUTE WS-NEXT-MEMBER-ID = WS-MAX-MEMBER-ID + 1
057600         MOVE WS-NEXT-MEMBER-ID  TO WS-MAX-MEMBER-ID
057700         ADD 1 TO WS-MEMBER-COUNT
057800         SET  MEM-IDX TO WS-MEMBER-COUNT
057900         MOVE WS-NEXT-MEMBER-ID
058000                             TO TBL-MEMBER-ID (MEM-IDX)
058100         MOVE CMT-DOCUMENT
058200                             TO TBL-MEMBER-DOCUMENT (MEM-IDX)
058300         MOVE CMT-NAME
058400                             TO TBL-MEMBER-NAME (MEM-IDX)
058500         MOVE CMT-SALARY
058600                             TO TBL-MEMBER-SALARY (MEM-IDX)
058700*        AFFILIATION DATE IS THE RUN DATE, NOT A TRANSACTION     *
058800*        FIELD -- A MEMBER'S SENIORITY CLOCK STARTS THE DAY THE  *
058900*        CREATE TRANSACTION IS PROCESSED.                        *
059000         MOVE WS-RUN-DATE
059100                             TO TBL-MEMBER-AFFIL-DATE (MEM-IDX)
059200*        EVERY NEW MEMBER STARTS ACTIVE -- THERE IS NO "CREATE   *
059300*        INACTIVE" PATH ON THE INTAKE TRANSACTION.               *
059400         MOVE 'A'
059500                             TO TBL-MEMBER-STATUS (MEM-IDX)
059600*        A NEW MEMBER HAS NO ON-LINE TELLER ID YET -- ZERO IS    *
059700*        THE "NOT YET ISSUED" VALUE FOR CRM-MEMBER-USER-ID.      *
059800         MOVE 0
059900                             TO TBL-MEMBER-USER-ID (MEM-IDX)
060000         ADD 1                   TO WS-CREATED-CTR
060100     END-IF.
060200
060300 A2200-EXIT.
060400     EXIT.
060500
060600*---------------------------------------------------------------*
060700*  A2300-MOD-MEMBER-PARA -- CHANGE AN EXISTING MEMBER.  ONLY    *
060800*  THE FIELDS FLAGGED PRESENT ON THE TRANSACTION ARE OVERLAID.  *
060900*---------------------------------------------------------------*
061000 A2300-MOD-MEMBER-PARA.
061100
061200     PERFORM B4000-FIND-MEMBER-BY-ID
061300        THRU B4000-EXIT
061400
061500     IF  WS-NOT-FOUND
061600         MOVE '2'                TO REJ-TRAN-TYPE
061700         MOVE CMT-MEMBER-ID      TO WS-KEY-NUMERIC
061800         MOVE WS-KEY-ALPHA       TO REJ-KEY
061900         MOVE WS-RSN-MEMBER-NOTFND
062000                                 TO REJ-REASON-CODE
062100         MOVE 'MEMBER-ID NOT ON MASTER'
062200                                 TO REJ-REASON-MSG
062300         PERFORM W1000-WRITE-REJFILE-PARA
062400            THRU W1000-EXIT
062500         ADD 1                   TO WS-REJECTED-CTR
062600     ELSE
062700*        EACH CMT-HAS-xxxx FLAG IS SET BY THE ON-LINE SCREEN     *
062800*        ONLY WHEN THE OPERATOR ACTUALLY KEYED THAT FIELD, SO A  *
062900*        MODIFY TRANSACTION CAN CHANGE JUST ONE FIELD WITHOUT    *
063000*        BLANKING THE OTHERS -- A BLANK ON THE TRANSACTION IS    *
063100*        NOT THE SAME THING AS "LEAVE THIS FIELD ALONE."         *
063200         IF  CMT-HAS-NAME
063300             MOVE CMT-NAME       TO TBL-MEMBER-NAME (MEM-IDX)
063400         END-IF
063500         IF  CMT-HAS-SALARY
063600             MOVE CMT-SALARY     TO TBL-MEMBER-SALARY (MEM-IDX)
063700         END-IF
063800         IF  CMT-HAS-STATUS
063900             MOVE CMT-STATUS     TO TBL-MEMBER-STATUS (MEM-IDX)
064000         END-IF
064100     END-IF.
064200
064300 A2300-EXIT.
064400     EXIT.
064500
064600*---------------------------------------------------------------*
064700*  A2400-DEL-MEMBER-PARA -- REMOVE A MEMBER.  GUARDED BY        *
064800*  A2410'S SCAN OF THE APPLICATION TABLE FOR STILL-OPEN         *
064900*  (PENDING OR APPROVED) APPLICATIONS (CU-0140).                *
065000*---------------------------------------------------------------*
065100 A2400-DEL-MEMBER-PARA.
065200
065300     PERFORM B4000-FIND-MEMBER-BY-ID
065400        THRU B4000-EXIT
065500
065600     IF  WS-NOT-FOUND
065700         MOVE '3'                TO REJ-TRAN-TYPE
065800         MOVE CMT-MEMBER-ID      TO WS-KEY-NUMERIC
065900         MOVE WS-KEY-ALPHA       TO REJ-KEY
066000         MOVE WS-RSN-MEMBER-NOTFND
066100                                 TO REJ-REASON-CODE
066200         MOVE 'MEMBER-ID NOT ON MASTER'
066300                                 TO REJ-REASON-MSG
066400         PERFORM W1000-WRITE-REJFILE-PARA
066500            THRU W1000-EXIT
066600         ADD 1                   TO WS-REJECTED-CTR
066700     ELSE
066800*        CU-0140 -- A MEMBER CANNOT BE DELETED WHILE A PENDING   *
066900*        OR APPROVED APPLICATION STILL REFERENCES THE MEMBER-ID  *
067000*        (THE APPLICATION MASTER CARRIES NO FOREIGN-KEY CHECK    *
067100*        OF ITS OWN, SO THIS PROGRAM ENFORCES IT ON DELETE).     *
067200         PERFORM A2410-SCAN-APPL-BY-MEMBER
067300            THRU A2410-EXIT
067400         IF  WS-ACTIVE-APPL-FOUND
067500             MOVE '3'                TO REJ-TRAN-TYPE
067600             MOVE CMT-MEMBER-ID      TO WS-KEY-NUMERIC
067700             MOVE WS-KEY-ALPHA       TO REJ-KEY
067800             MOVE WS-RSN-ACTIVE-APPLS
067900                                     TO REJ-REASON-CODE
068000             MOVE 'MEMBER HAS AN OPEN APPLICATION'
068100                                     TO REJ-REASON-MSG
068200             PERFORM W1000-WRITE-REJFILE-PARA
068300                THRU W1000-EXIT
068400             ADD 1                   TO WS-REJECTED-CTR
068500         ELSE
068600             PERFORM B5000-REMOVE-MEMBER-ENTRY
068700                THRU B5000-EXIT
068800         END-IF
068900     END-IF.
069000
069100 A2400-EXIT.
069200     EXIT.
069300
069400*---------------------------------------------------------------*
069500*  A2410-SCAN-APPL-BY-MEMBER -- CU-0140.  LINEAR SCAN OF THE     *
069600*  WHOLE APPLICATION TABLE FOR THIS MEMBER-ID; APPL-TABLE IS     *
069700*  KEYED BY APPLICATION-ID, NOT MEMBER-ID, SO SEARCH ALL DOES    *
069800*  NOT APPLY HERE.  STOPS EARLY THE MOMENT ONE OPEN APPLICATION  *
069900*  IS FOUND.                                                     *
070000*---------------------------------------------------------------*
070100 A2410-SCAN-APPL-BY-MEMBER.
070200
070300     SET WS-ACTIVE-APPL-NONE TO TRUE
070400
070500     PERFORM A2420-CHECK-ONE-APPL
070600        VARYING WS-APL-IX FROM 1 BY 1
070700        UNTIL WS-APL-IX > WS-APPL-COUNT
070800           OR WS-ACTIVE-APPL-FOUND.
070900
071000 A2410-EXIT.
071100     EXIT.
071200
071300 A2420-CHECK-ONE-APPL.
071400
071500*    CU-0140 -- A DELETE IS BLOCKED BY A PENDING *OR* AN         *
071600*    APPROVED APPLICATION.  A REJECTED APPLICATION DOES NOT      *
071700*    COUNT AS OPEN AND DOES NOT BLOCK THE DELETE.                *
071800     IF  TBL-APPL-MEMBER-ID (WS-APL-IX) = CMT-MEMBER-ID
071900     AND (TBL-APPL-PENDING (WS-APL-IX)
072000          OR TBL-APPL-APPROVED (WS-APL-IX))
072100         SET WS-ACTIVE-APPL-FOUND TO TRUE
072200     END-IF.
072300
072400*---------------------------------------------------------------*
072500*  A3000-PROCESS-APPL-REQST -- READS APLTRNIN TO END OF FILE,    *
072600*  ONE NEW-APPLICATION INTAKE REQUEST PER TRANSACTION.  UNLIKE   *
072700*  MEMTRAN THERE IS ONLY ONE TRANSACTION TYPE ON THIS DECK.      *
072800*---------------------------------------------------------------*
072900 A3000-PROCESS-APPL-REQST.
073000
073100     PERFORM R4000-READ-APLTRN
073200        THRU R4000-EXIT
073300
073400     PERFORM A3100-TAKE-APPL-REQ
073500        UNTIL END-OF-APLTRN.
073600
073700 A3000-EXIT.
073800     EXIT.
073900
074000 A3100-TAKE-APPL-REQ.
074100
074200     PERFORM A3200-NEW-APPL-PARA
074300        THRU A3200-EXIT
074400
074500     PERFORM R4000-READ-APLTRN
074600        THRU R4000-EXIT.
074700
074800 A3100-EXIT.
074900     EXIT.
075000
075100*---------------------------------------------------------------*
075200*  A3200-NEW-APPL-PARA -- INTAKE A NEW CREDIT APPLICATION.      *
075300*  MEMBER MUST EXIST AND BE ACTIVE, AND MUST HAVE AT LEAST 6    *
075400*  MONTHS' SENIORITY (MIN-SENIORITY-MONTHS, CU-0037).           *
075500*---------------------------------------------------------------*
075600 A3200-NEW-APPL-PARA.
075700
075800     MOVE CAT-MEMBER-ID          TO WS-KEY-NUMERIC
075900
076000     SEARCH ALL MEMBER-TBL-ENTRY
076100         AT END
076200             SET WS-NOT-FOUND TO TRUE
076300         WHEN TBL-MEMBER-ID (MEM-IDX) = CAT-MEMBER-ID
076400             SET WS-FOUND TO TRUE
076500     END-SEARCH
076600
076700*    CHECK 1 -- THE MEMBER-ID ON THE APPLICATION TRANSACTION     *
076800*    MUST BE ON THE MEMBER MASTER TABLE.                         *
076900     EVALUATE TRUE
077000         WHEN WS-NOT-FOUND
077100             MOVE '4'                TO REJ-TRAN-TYPE
077200             MOVE WS-KEY-ALPHA       TO REJ-KEY
077300             MOVE WS-RSN-MEMBER-NOTFND
077400                                     TO REJ-REASON-CODE
077500             MOVE 'MEMBER-ID NOT ON MASTER'
077600                                     TO REJ-REASON-MSG
077700             PERFORM W1000-WRITE-REJFILE-PARA
077800                THRU W1000-EXIT
077900             ADD 1                   TO WS-REJECTED-CTR
078000
078100*        CHECK 2 -- MEMBER MUST BE ACTIVE.  AN INACTIVE MEMBER   *
078200*        CANNOT APPLY FOR CREDIT EVEN IF STILL ON THE MASTER.    *
078300         WHEN NOT TBL-STATUS-ACTIVE (MEM-IDX)
078400             MOVE '4'                TO REJ-TRAN-TYPE
078500             MOVE WS-KEY-ALPHA       TO REJ-KEY
078600             MOVE WS-RSN-MEMBER-INACTV
078700                                     TO REJ-REASON-CODE
078800             MOVE 'MEMBER IS NOT ACTIVE'
078900                                     TO REJ-REASON-MSG
079000             PERFORM W1000-WRITE-REJFILE-PARA
079100                THRU W1000-EXIT
079200             ADD 1                   TO WS-REJECTED-CTR
079300
079400*        CHECK 3 -- CU-0037 MINIMUM SENIORITY.  RECOMPUTED HERE  *
079500*        RATHER THAN TRUSTING A STORED VALUE SINCE SENIORITY     *
079600*        GROWS WITH EVERY RUN'S SYSTEM DATE.                     *
079700         WHEN OTHER
079800             MOVE TBL-MEMBER-AFFIL-DATE (MEM-IDX)
079900                                     TO WS-AFFIL-DATE-WORK
080000             PERFORM B1000-CALC-SENIORITY-MOS
080100                THRU B1000-EXIT
080200             IF  WS-SENIORITY-MOS < 6
080300                 MOVE '4'                TO REJ-TRAN-TYPE
080400                 MOVE WS-KEY-ALPHA       TO REJ-KEY
080500                 MOVE WS-RSN-LOW-SENIORITY
080600                                         TO REJ-REASON-CODE
080700                 MOVE 'FEWER THAN 6 MONTHS ON FILE'
080800                                         TO REJ-REASON-MSG
080900                 PERFORM W1000-WRITE-REJFILE-PARA
081000                    THRU W1000-EXIT
081100                 ADD 1                   TO WS-REJECTED-CTR
081200             ELSE
081300                 PERFORM B2000-ADD-APPL-ENTRY
081400                    THRU B2000-EXIT
081500             END-IF
081600     END-EVALUATE.
081700
081800 A3200-EXIT.
081900     EXIT.
082000
082100*---------------------------------------------------------------*
082200*  B2000-ADD-APPL-ENTRY -- APPENDS THE NEW PENDING APPLICATION  *
082300*  TO APPL-TABLE ONCE ALL THREE INTAKE CHECKS HAVE PASSED.      *
082400*---------------------------------------------------------------*
082500 B2000-ADD-APPL-ENTRY.
082600
082700*    NEW APPLICATION-ID IS ONE PAST THE HIGHEST SEEN SO FAR IN   *
082800*    THIS RUN, SAME SURROGATE-KEY SCHEME AS THE MEMBER TABLE.    *
082900*    EVERY NEW APPLICATION STARTS PENDING ('P') -- CREVALRN IS   *
083000*    THE ONLY PROGRAM THAT EVER MOVES IT TO APPROVED/REJECTED.   *
083100     COMPUTE WS-NEXT-APPL-ID = WS-MAX-APPL-ID + 1
083200     MOVE WS-NEXT-APPL-ID  TO WS-MAX-APPL-ID
083300     ADD 1 TO WS-APPL-COUNT
083400     SET  APL-IDX TO WS-APPL-COUNT
083500     MOVE WS-NEXT-APPL-ID
083600                         TO TBL-APPL-ID (APL-IDX)
083700     MOVE CAT-MEMBER-ID
083800                         TO TBL-APPL-MEMBER-ID (APL-IDX)
083900     MOVE CAT-REQ-AMOUNT
084000                         TO TBL-APPL-REQ-AMOUNT (APL-IDX)
084100     MOVE CAT-TERM-MONTHS
084200                         TO TBL-APPL-TERM-MONTHS (APL-IDX)
084300     MOVE CAT-PROPOSED-RATE
084400                         TO TBL-APPL-PROP-RATE (APL-IDX)
084500     MOVE WS-RUN-DATE
084600                         TO TBL-APPL-DATE (APL-IDX)
084700     MOVE 'P'
084800                         TO TBL-APPL-STATUS (APL-IDX)
084900     ADD 1                 TO WS-CREATED-CTR.
085000
085100 B2000-EXIT.
085200     EXIT.
085300
085400*---------------------------------------------------------------*
085500*  B1000-CALC-SENIORITY-MOS -- WHOLE CALENDAR MONTHS BETWEEN    *
085600*  WS-AFFIL-DATE-WORK AND WS-RUN-DATE, TRUNCATED (NOT ROUNDED). *
085700*  A PARTIAL MONTH (RUN DAY-OF-MONTH LESS THAN AFFILIATION      *
085800*  DAY-OF-MONTH) DOES NOT COUNT, SAME AS CHRONOUNIT.MONTHS.     *
085900*---------------------------------------------------------------*
086000 B1000-CALC-SENIORITY-MOS.
086100
086200     COMPUTE WS-SENIORITY-MOS =
086300             (WS-RUN-CC * 100 + WS-RUN-YY -
086400              WS-AFFIL-WORK-CCYY) * 12
086500             + (WS-RUN-MM - WS-AFFIL-WORK-MM)
086600
086700     IF  WS-RUN-DD < WS-AFFIL-WORK-DD
086800         SUBTRACT 1 FROM WS-SENIORITY-MOS
086900     END-IF.
087000
087100 B1000-EXIT.
087200     EXIT.
087300
087400*---------------------------------------------------------------*
087500*  B3000-FIND-MEMBER-BY-DOC -- LINEAR SEARCH, TABLE IS NOT      *
087600*  SORTED BY DOCUMENT NUMBER.                                   *
087700*---------------------------------------------------------------*
087800 B3000-FIND-MEMBER-BY-DOC.
087900
088000     SET WS-NOT-FOUND TO TRUE
088100     SET MEM-IDX TO 1
088200
088300     SEARCH MEMBER-TBL-ENTRY
088400         AT END
088500             SET WS-NOT-FOUND TO TRUE
088600         WHEN TBL-MEMBER-DOCUMENT (MEM-IDX) = CMT-DOCUMENT
088700             SET WS-FOUND TO TRUE
088800     END-SEARCH.
088900
089000 B3000-EXIT.
089100     EXIT.
089200
089300*---------------------------------------------------------------*
089400*  B4000-FIND-MEMBER-BY-ID -- SEARCH ALL, TABLE IS MAINTAINED   *
089500*  IN ASCENDING MEMBER-ID SEQUENCE.                              *
089600*---------------------------------------------------------------*
089700 B4000-FIND-MEMBER-BY-ID.
089800
089900     SET WS-NOT-FOUND TO TRUE
090000
090100     SEARCH ALL MEMBER-TBL-ENTRY
090200         AT END
090300             SET WS-NOT-FOUND TO TRUE
090400         WHEN TBL-MEMBER-ID (MEM-IDX) = CMT-MEMBER-ID
090500             SET WS-FOUND TO TRUE
090600     END-SEARCH.
090700
090800 B4000-EXIT.
090900     EXIT.
091000
091100*---------------------------------------------------------------*
091200*  B5000-REMOVE-MEMBER-ENTRY -- CLOSES THE GAP LEFT BY A        *
091300*  DELETED MEMBER BY SLIDING EVERY ENTRY ABOVE MEM-IDX DOWN ONE *
091400*  SLOT.  FIX CU-0051: MUST RUN EVEN WHEN MEM-IDX IS THE LAST   *
091500*  ENTRY, WHICH THIS FORM HANDLES BECAUSE THE VARYING RANGE     *
091600*  THEN COVERS NO SLOTS.                                        *
091700*---------------------------------------------------------------*
091800 B5000-REMOVE-MEMBER-ENTRY.
091900
092000     PERFORM B5100-SLIDE-ONE-ENTRY
092100        VARYING WS-SHIFT-IX FROM MEM-IDX BY 1
092200        UNTIL WS-SHIFT-IX NOT < WS-MEMBER-COUNT
092300
092400     SUBTRACT 1 FROM WS-MEMBER-COUNT.
092500
092600 B5000-EXIT.
092700     EXIT.
092800
092900 B5100-SLIDE-ONE-ENTRY.
093000
093100*    ONE-SLOT MOVE, CALLED ONCE PER ENTRY ABOVE THE DELETED ROW. *
093200*    WS-SHIFT-IX + 1 IS ALWAYS IN BOUNDS BECAUSE THE VARYING     *
093300*    RANGE IN B5000 STOPS AT WS-MEMBER-COUNT - 1.                *
093400     MOVE MEMBER-TBL-ENTRY (WS-SHIFT-IX + 1)
093500                               TO MEMBER-TBL-ENTRY (WS-SHIFT-IX).
093600
093700*    R1000-R4000 -- ONE READ PARAGRAPH PER FILE, EACH SETTING    *
093800*    ITS OWN END-OF SWITCH.  KEPT SEPARATE (NOT ONE GENERIC READ *
093900*    PARAGRAPH) SO EACH LOOP'S PERFORM ... UNTIL READS CLEANLY.  *
094000 R1000-READ-MEMMSTR.
094100
094200     READ MEMMSTR
094300         AT END
094400             SET END-OF-MEMMST TO TRUE
094500     END-READ.
094600
094700 R1000-EXIT.
094800     EXIT.
094900
095000 R2000-READ-APLMSTR.
095100
095200     READ APLMSTR
095300         AT END
095400             SET END-OF-APLMST TO TRUE
095500     END-READ.
095600
095700 R2000-EXIT.
095800     EXIT.
095900
096000 R3000-READ-MEMTRN.
096100
096200     READ MEMTRNIN
096300         AT END
096400             SET END-OF-MEMTRN TO TRUE
096500     END-READ.
096600
096700 R3000-EXIT.
096800     EXIT.
096900
097000 R4000-READ-APLTRN.
097100
097200     READ APLTRNIN
097300         AT END
097400             SET END-OF-APLTRN TO TRUE
097500     END-READ.
097600
097700 R4000-EXIT.
097800     EXIT.
097900
098000*    W1000 -- COMMON REJECT-RECORD WRITER.  CALLER HAS ALREADY   *
098100*    MOVED THE TRAN TYPE, KEY, REASON CODE AND MESSAGE TEXT INTO *
098200*    CRREJEC-REC BEFORE PERFORMING THIS PARAGRAPH.               *
098300 W1000-WRITE-REJFILE-PARA.
098400
098500     WRITE CRREJEC-REC.
098600
098700 W1000-EXIT.
098800     EXIT.
098900
099000*---------------------------------------------------------------*
099100*  A4000-REWRITE-MASTERS -- BOTH MASTERS ARE RE-CREATED FROM     *
099200*  THE IN-MEMORY TABLES AFTER ALL TRANSACTIONS ARE APPLIED.      *
099300*  LINE-SEQUENTIAL FILES HAVE NO IN-PLACE REWRITE, SO OUTPUT     *
099400*  MODE OVERLAYS THE WHOLE FILE -- ORDER FOLLOWS TABLE ORDER,    *
099500*  WHICH STAYS ASCENDING BY SURROGATE KEY EVEN AFTER B5000       *
099600*  SLIDES ENTRIES DOWN ON A DELETE.                              *
099700*---------------------------------------------------------------*
099800 A4000-REWRITE-MASTERS.
099900
100000     OPEN OUTPUT MEMMSTR
100100
100200     PERFORM A4100-WRITE-ONE-MEMBER
100300        VARYING WS-MEM-IX FROM 1 BY 1
100400        UNTIL WS-MEM-IX > WS-MEMBER-COUNT
100500
100600     CLOSE MEMMSTR
100700
100800     OPEN OUTPUT APLMSTR
100900
101000     PERFORM A4200-WRITE-ONE-APPL
101100        VARYING WS-APL-IX FROM 1 BY 1
101200        UNTIL WS-APL-IX > WS-APPL-COUNT
101300
101400     CLOSE APLMSTR.
101500
101600 A4000-EXIT.
101700     EXIT.
101800
101900*    A4100/A4200 -- TABLE-TO-RECORD MOVES, FIELD FOR FIELD, IN   *
102000*    THE SAME ORDER AS THE MASTER LAYOUT COPYBOOKS.              *
102100 A4100-WRITE-ONE-MEMBER.
102200
102300     SET  MEM-IDX TO WS-MEM-IX
102400     MOVE TBL-MEMBER-ID (MEM-IDX)
102500                         TO CRM-MEMBER-ID
102600     MOVE TBL-MEMBER-DOCUMENT (MEM-IDX)
102700                         TO CRM-MEMBER-DOCUMENT
102800     MOVE TBL-MEMBER-NAME (MEM-IDX)
102900                         TO CRM-MEMBER-NAME
103000     MOVE TBL-MEMBER-SALARY (MEM-IDX)
103100                         TO CRM-MEMBER-SALARY
103200     MOVE TBL-MEMBER-AFFIL-DATE (MEM-IDX)
103300                         TO CRM-MEMBER-AFFIL-DATE
103400     MOVE TBL-MEMBER-STATUS (MEM-IDX)
103500                         TO CRM-MEMBER-STATUS
103600     MOVE TBL-MEMBER-USER-ID (MEM-IDX)
103700                         TO CRM-MEMBER-USER-ID
103800
103900     WRITE CRMEMBR-REC.
104000
104100 A4200-WRITE-ONE-APPL.
104200
104300     SET  APL-IDX TO WS-APL-IX
104400     MOVE TBL-APPL-ID (APL-IDX)
104500                         TO CRA-APPL-ID
104600     MOVE TBL-APPL-MEMBER-ID (APL-IDX)
104700                         TO CRA-APPL-MEMBER-ID
104800     MOVE TBL-APPL-REQ-AMOUNT (APL-IDX)
104900                         TO CRA-APPL-REQ-AMOUNT
105000     MOVE TBL-APPL-TERM-MONTHS (APL-IDX)
105100                         TO CRA-APPL-TERM-MONTHS
105200     MOVE TBL-APPL-PROP-RATE (APL-IDX)
105300                         TO CRA-APPL-PROPOSED-RATE
105400     MOVE TBL-APPL-DATE (APL-IDX)
105500                         TO CRA-APPL-DATE
105600     MOVE TBL-APPL-STATUS (APL-IDX)
105700                         TO CRA-APPL-STATUS
105800
105900     WRITE CRAPPL-REC.
106000
106100*    A5000 -- THE TWO MASTERS ARE CLOSED ALREADY (AT4000); ONLY  *
106200*    THE THREE TRANSACTION/REJECT FILES REMAIN OPEN HERE. RUN    *
106300*    TOTALS GO TO THE OPERATOR CONSOLE, NOT A REPORT -- THIS     *
106400*    PROGRAM HAS NO PRINT FILE OF ITS OWN.                       *
106500 A5000-CLOSE-FILE-PARA.
106600
106700     CLOSE MEMTRNIN
106800           APLTRNIN
106900           REJFILE
107000
107100     DISPLAY 'CRMEMTXN CREATED  -', WS-CREATED-CTR
107200     DISPLAY 'CRMEMTXN REJECTED -', WS-REJECTED-CTR.
107300
107400 A5000-EXIT.
107500     EXIT.
107600
107700 END PROGRAM CRMEMTXN.
