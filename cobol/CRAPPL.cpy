000100*****************************************************************
000200*  CRAPPL     CREDIT APPLICATION MASTER RECORD LAYOUT           *
000300*****************************************************************
000400*  ONE ENTRY PER SOLICITUD DE CREDITO (CREDIT APPLICATION).     *
000500*  KEYED BY CRA-APPL-ID (SURROGATE, ASSIGNED ON INTAKE).        *
000600*  CRA-APPL-MEMBER-ID IS A NON-UNIQUE SECONDARY KEY SCANNED FOR *
000700*  THE MEMBER-DELETE GUARD AND FOR PER-MEMBER APPLICATION       *
000800*  LISTS.  MASTER FILE IS LINE-SEQUENTIAL, LOADED INTO AN       *
000900*  OCCURS TABLE FOR SEARCH ALL / SEARCH ACCESS -- NO ISAM.      *
001000*---------------------------------------------------------------*
001100*  MOD LOG                                                      *
001200*  91/06/20 RFM  INITIAL LAYOUT                                 *
001300*  99/01/08 GKT  Y2K -- CRA-APPL-DATE WIDENED TO CCYYMMDD       *
001400*  03/09/17 LMV  ADDED CRA-APPL-PROPOSED-RATE, TICKET CU-0142,  *
001500*                RATE NOW CAPTURED AT INTAKE INSTEAD OF BEING   *
001600*                LOOKED UP FROM THE RATE-CARD TABLE AT EVAL TIME*
001700*---------------------------------------------------------------*
001800 01  CRAPPL-REC.
001900     05  CRA-APPL-ID             PIC 9(9).
002000     05  CRA-APPL-MEMBER-ID      PIC 9(9).
002100     05  CRA-APPL-REQ-AMOUNT     PIC S9(13)V99 COMP-3.
002200     05  CRA-APPL-TERM-MONTHS    PIC 9(3).
002300     05  CRA-APPL-PROPOSED-RATE  PIC S9V9(4) COMP-3.
002400     05  CRA-APPL-DATE           PIC 9(8).
002500     05  CRA-DATE-R REDEFINES CRA-APPL-DATE.
002600         10  CRA-DATE-CCYY       PIC 9(4).
002700         10  CRA-DATE-MM         PIC 9(2).
002800         10  CRA-DATE-DD         PIC 9(2).
002900     05  CRA-APPL-STATUS         PIC X(1).
003000         88  CRA-STATUS-PENDING      VALUE 'P'.
003100         88  CRA-STATUS-APPROVED     VALUE 'A'.
003200         88  CRA-STATUS-REJECTED     VALUE 'R'.
003300     05  FILLER                  PIC X(12).
